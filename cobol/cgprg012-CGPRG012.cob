000010 IDENTIFICATION DIVISION.
000020*=======================*
000030 PROGRAM-ID.    CGPRG012.
000040 AUTHOR.        J JAKUBEK.
000050 INSTALLATION.  MD SHA - TRAF REC DIV.
000060 DATE-WRITTEN.  03/14/1988.
000070 DATE-COMPILED.
000080 SECURITY.      DADOS DE ACIDENTES - USO INTERNO SHA.
000090*--------------------------------------------------------------*
000100* DIVISAO: REGISTROS DE TRAFEGO
000110*--------------------------------------------------------------*
000120* OBJETIVO: LER O CADASTRO DE ACIDENTES, RESTRINGIR A AREA DE
000130*           ESTUDO (ROTA/TRECHO/PERIODO) INFORMADA NO CARTAO
000140*           DE PARAMETROS, NORMALIZAR HORA/DATA/TIPO/DIRECAO
000150*           E GRAVAR O EXTRATO NORMALIZADO PARA O CALCULO CMF
000160*--------------------------------------------------------------*
000170*------------------> HISTORICO - MANUTENCAO <------------------*
000180* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000190* ------  -------  ------  ------  -------------------------   *
000200*  V01    MAR/1988 CR8801  JJ      SISTEMA INICIAL - EXTRAI E
000210*                                  FILTRA ACIDENTES POR ROTA
000220*  V02    NOV/1989 CR8944  JJ      INCLUI FILTRO DE ANO-BASE
000230*  V03    JUL/1990 CR9034  RTC     CORRIGE COMPARACAO DE FAIXA
000240*                                  DE MILHA (LOG-MILE)
000250*  V04    FEB/1992 CR9209  RTC     INCLUI INFERENCIA DE TIPO DE
000260*                                  RELATO A PARTIR DO CADASTRO
000270*                                  DE PESSOAS ENVOLVIDAS
000280*  V05    SEP/1993 CR9351  MDO     INCLUI INFERENCIA DE SENTIDO
000290*                                  DO ACIDENTE (CADASTRO VEIC.)
000300*  V06    JAN/1995 CR9502  MDO     PADRONIZA HORA PARA HH:MM:SS
000310*  V07    APR/1996 CR9618  MDO     PADRONIZA DATA PARA AAAA-MM-DD
000320*  V08    OCT/1998 CR9877  KLB     BUG DO ANO 2000 - CAMPO DE
000330*                                  ANO DO ACIDENTE AMPLIADO
000340*                                  PARA 4 DIGITOS EM TODO O
000350*                                  CADASTRO E NO CARTAO DE PARM
000360*  V09    FEB/1999 CR9903  KLB     REGRESSAO POS-Y2K - CONFERIDA
000370*                                  A VIRADA DE SECULO NO FILTRO
000380*  V10    JUN/2001 CR0114  ATP     SUBSTITUI ATRIBUTO EM BRANCO
000390*                                  POR LITERAL "NODATA" (PADRAO
000400*                                  DO NOVO LAYOUT DE EXTRATO)
000410*  V11    MAY/2004 CR0447  ATP     CARGA DE PESSOAS/VEICULOS EM
000420*                                  TABELA (ARQUIVOS ORDENADOS
000430*                                  POR NR-RELATO) NO LUGAR DE
000440*                                  LEITURA APAREADA
000441*  V12    JAN/2011 CR1106  DWS     SINALIZADOR REG-VALIDO EM
000442*                                  030-PROCESSAR PARA A AREA DE
000443*                                  ESTUDO CONFERIDA
000444*  V13    JAN/2011 CR1108  DWS     LOGMILE-DIR EM BRANCO PASSA A
000445*                                  VIRAR 'U' (NAO MAIS 'N') - NAO
000446*                                  FABRICA MAIS SENTIDO N NEM
000447*                                  REGRA DE CMF POR DIRECAO
000450*--------------------------------------------------------------*
000460 ENVIRONMENT DIVISION.
000470*====================*
000480 CONFIGURATION SECTION.
000490*---------------------*
000500 SPECIAL-NAMES.
000510     CLASS WS-CLASSE-DIRECAO IS "NSEW"
000520     .
000530 INPUT-OUTPUT SECTION.
000540*---------------------*
000550 FILE-CONTROL.
000560     SELECT ARQACID  ASSIGN TO ARQACIDJ
000570            FILE STATUS  IS WS-FS-ACID
000580     .
000590     SELECT ARQPESS  ASSIGN TO ARQPESSJ
000600            FILE STATUS  IS WS-FS-PESS
000610     .
000620     SELECT ARQVEIC  ASSIGN TO ARQVEICJ
000630            FILE STATUS  IS WS-FS-VEIC
000640     .
000650     SELECT ACIDNORM ASSIGN TO ACIDNRMJ
000660            FILE STATUS  IS WS-FS-NORM
000670     .
000680 DATA DIVISION.
000690*=============*
000700 FILE SECTION.
000710*------------*
000720 FD  ARQACID
000730     LABEL RECORD STANDARD
000740     RECORDING MODE  F
000750     .
000760 01  REG-ARQACID            PIC X(230)
000770     .
000780 FD  ARQPESS
000790     LABEL RECORD STANDARD
000800     RECORDING MODE  F
000810     .
000820 01  REG-ARQPESS            PIC X(020)
000830     .
000840 FD  ARQVEIC
000850     LABEL RECORD STANDARD
000860     RECORDING MODE  F
000870     .
000880 01  REG-ARQVEIC            PIC X(020)
000890     .
000900 FD  ACIDNORM
000910     LABEL RECORD OMITTED
000920     RECORDING MODE  F
000930     .
000940 01  REG-ACIDNORM           PIC X(230)
000950     .
000960 WORKING-STORAGE SECTION.
000970*-----------------------*
000980 01  FILLER                 PIC X(35)       VALUE
000990     '**** INICIO DA WORKING-STORAGE ****'.
001000
001010*-----> CARTAO DE PARAMETROS DO ESTUDO (VIA SYSIN)
001020 01  WS-CARTAO-PARM.
001030     05 CP-ROTA-PREFIXO     PIC X(02).
001040     05 CP-ROTA-NUMERO      PIC 9(05).
001050     05 CP-MP-INICIO        PIC 9(03)V9(03).
001060     05 CP-MP-FIM           PIC 9(03)V9(03).
001070     05 CP-ANO-INICIO       PIC 9(04).
001080     05 CP-ANO-FIM          PIC 9(04).
001090     05 CP-SW-ECO-REGRA     PIC X(01).
001100     05 CP-SW-ECO-ACID      PIC X(01).
001110     05 FILLER              PIC X(51).
001120
001130*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO
001140 01  WS-AREA-AUX.
001150     05  WS-CTLIDO              PIC S9(05) COMP.
001160     05  WS-CTGRAV              PIC S9(05) COMP.
001170     05  WS-QT-PESSOA           PIC S9(05) COMP.
001180     05  WS-QT-VEIC             PIC S9(05) COMP.
001200     05  WS-IX-VEIC             PIC S9(05) COMP.
001210     05  WS-CT-FATAL            PIC S9(05) COMP.
001220     05  WS-CT-INJ              PIC S9(05) COMP.
001230     05  WS-CT-N                PIC S9(05) COMP.
001240     05  WS-CT-S                PIC S9(05) COMP.
001250     05  WS-CT-E                PIC S9(05) COMP.
001260     05  WS-CT-W                PIC S9(05) COMP.
001270     05  WS-QT-VEIC-ACID        PIC S9(05) COMP.
001280     05  WS-DTSYS               PIC 9(06).
001290     05  WS-HRSYS               PIC 9(08).
001300     05  WS-DTEDI               PIC X(10).
001310     05  WS-HREDI               PIC X(11).
001320     05  WS-FS-ACID             PIC X(02).
001330     05  WS-FS-PESS             PIC X(02).
001340     05  WS-FS-VEIC             PIC X(02).
001350     05  WS-FS-NORM             PIC X(02).
001360     05  WS-MSG                 PIC X(30).
001370     05  WS-FS-MSG              PIC X(02).
001373     05  WS-SW-AREA-ESTUDO      PIC X(01).
001376        88 REG-VALIDO                  VALUE 'S'.
001380     05  FILLER                 PIC X(10).
001385
001386*-----> INDICE DE VARREDURA DO CADASTRO DE PESSOAS (034-INFERIR)
001387 77  WS-IX-PESSOA              PIC S9(05) COMP.
001390
001400*-----> ENTRADA - REGISTRO DE ACIDENTE (CADASTRO PRINCIPAL)
001410 01  WS-REG-ACID-E.
001420     05 AE-REPORT-NO         PIC X(12).
001430     05 AE-COUNTY-DESC       PIC X(20).
001440     05 AE-ROTA-TIPO         PIC X(02).
001450     05 AE-ROTA-NUMERO       PIC 9(05).
001460     05 AE-LOGMILE-DIR       PIC X(01).
001470     05 AE-LOG-MILE          PIC 9(03)V9(03).
001480     05 AE-HORA-ACID         PIC X(08).
001490     05 AE-HORA-BRUTA REDEFINES AE-HORA-ACID.
001500         10 AE-HB-HH         PIC XX.
001510         10 AE-HB-MM         PIC XX.
001520         10 AE-HB-SS         PIC XX.
001530         10 FILLER           PIC XX.
001540     05 AE-DATA-ACID         PIC X(10).
001550     05 AE-DATA-V1 REDEFINES AE-DATA-ACID.
001560         10 AE-V1-ANO        PIC 9(04).
001570         10 AE-V1-MES        PIC 9(02).
001580         10 AE-V1-DIA        PIC 9(02).
001590         10 FILLER           PIC X(02).
001600     05 AE-DATA-V2 REDEFINES AE-DATA-ACID.
001610         10 AE-V2-MES        PIC X(02).
001620         10 FILLER           PIC X(01).
001630         10 AE-V2-DIA        PIC X(02).
001640         10 FILLER           PIC X(01).
001650         10 AE-V2-ANO        PIC X(04).
001660     05 AE-ANO-ACID          PIC 9(04).
001670     05 AE-TIPO-RELATO       PIC X(22).
001680     05 AE-COLISAO-COD       PIC 9(02).
001690     05 AE-COLISAO-DESC      PIC X(35).
001700     05 AE-OBJFIXO-COD       PIC 9(02).
001710     05 AE-OBJFIXO-DESC      PIC X(30).
001720     05 AE-EVENTO-COD1       PIC 9(02).
001730     05 AE-EVENTO-DESC1      PIC X(30).
001740     05 AE-EVENTO-COD2       PIC 9(02).
001750     05 AE-EVENTO-DESC2      PIC X(30).
001760     05 FILLER               PIC X(07).
001770
001780*-----> DIRECAO CALCULADA PARA O ACIDENTE (SAIDA DA UNIDADE 1)
001790 01  WS-DIRECAO-CALC.
001800     05 AE-DIRECAO-CALC      PIC X(01).
001801     05 FILLER               PIC X(01).
001810
001820*-----> ENTRADA - CADASTRO DE PESSOAS ENVOLVIDAS
001830 01  WS-REG-PESS-E.
001840     05 PE-REPORT-NO         PIC X(12).
001850     05 PE-SEVER-COD         PIC 9(01).
001860     05 FILLER               PIC X(07).
001870
001880*-----> ENTRADA - CADASTRO DE VEICULOS ENVOLVIDOS
001890 01  WS-REG-VEIC-E.
001900     05 VE-REPORT-NO         PIC X(12).
001910     05 VE-DIRECAO-COD       PIC X(01).
001920     05 FILLER               PIC X(07).
001930
001940*-----> TABELA DE PESSOAS (CARGA UNICA - CADASTRO ORDENADO)
001950 01  WS-TAB-PESSOA.
001960     05 WS-PESSOA-OCR OCCURS 20000 TIMES.
001970        10 TP-REPORT-NO      PIC X(12).
001980        10 TP-SEVER-COD      PIC 9(01).
001981        10 FILLER            PIC X(01).
001990
002000*-----> TABELA DE VEICULOS (CARGA UNICA - CADASTRO ORDENADO)
002010 01  WS-TAB-VEIC.
002020     05 WS-VEIC-OCR OCCURS 20000 TIMES.
002030        10 TV-REPORT-NO      PIC X(12).
002040        10 TV-DIRECAO-COD    PIC X(01).
002041        10 FILLER            PIC X(01).
002050
002060*-----> SAIDA - EXTRATO NORMALIZADO DE ACIDENTES
002070 01  WS-REG-ACIDNORM.
002080     05 AN-REPORT-NO         PIC X(12).
002090     05 AN-COUNTY-DESC       PIC X(20).
002100     05 AN-ROTA-TIPO         PIC X(02).
002110     05 AN-ROTA-NUMERO       PIC 9(05).
002120     05 AN-LOGMILE-DIR       PIC X(01).
002130     05 AN-LOG-MILE          PIC 9(03)V9(03).
002140     05 AN-HORA-ACID         PIC X(08).
002150     05 AN-DATA-ACID         PIC X(10).
002160     05 AN-ANO-ACID          PIC 9(04).
002170     05 AN-TIPO-RELATO       PIC X(22).
002180     05 AN-COLISAO-COD       PIC 9(02).
002190     05 AN-COLISAO-DESC      PIC X(35).
002200     05 AN-OBJFIXO-COD       PIC 9(02).
002210     05 AN-OBJFIXO-DESC      PIC X(30).
002220     05 AN-EVENTO-COD1       PIC 9(02).
002230     05 AN-EVENTO-DESC1      PIC X(30).
002240     05 AN-EVENTO-COD2       PIC 9(02).
002250     05 AN-EVENTO-DESC2      PIC X(30).
002260     05 AN-DIRECAO-CALC      PIC X(01).
002270     05 FILLER               PIC X(06).
002280
002290 01  FILLER                 PIC X(35)       VALUE
002300     '****** FIM DA WORKING-STORAGE *****'.
002310*
002320 PROCEDURE DIVISION.
002330*==================*
002340*--------------------------------------------------------------*
002350*    PROCESSO PRINCIPAL
002360*--------------------------------------------------------------*
002370 000-CGPRG012.
002380
002390     PERFORM 010-INICIAR
002400     PERFORM 030-PROCESSAR UNTIL WS-FS-ACID = '10'
002410     PERFORM 090-TERMINAR
002420     STOP RUN
002430     .
002440*--------------------------------------------------------------*
002450*    PROCEDIMENTOS INICIAIS
002460*--------------------------------------------------------------*
002470 010-INICIAR.
002480
002490     DISPLAY "*--------------------------*"
002500     DISPLAY "* CGPRG012 - MD SHA        *"
002510     DISPLAY "* EXTRACAO E NORMALIZACAO  *"
002520
002530     PERFORM 015-DATA-HORA
002540
002550     DISPLAY ' *----------------------------------------*'
002560     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
002570     DISPLAY ' *----------------------------------------*'
002580
002590     ACCEPT WS-CARTAO-PARM FROM SYSIN
002600
002610     PERFORM 020-ABRIR-ARQ
002620     PERFORM 022-CARREGAR-PESSOAS
002630     PERFORM 023-CARREGAR-VEICULOS
002640     PERFORM 025-LER-ACID
002650     .
002660*--------------------------------------------------------------*
002670*    OBTER A DATA E HORA DO SISTEMA
002680*--------------------------------------------------------------*
002690 015-DATA-HORA.
002700
002710     ACCEPT  WS-DTSYS  FROM DATE
002720     STRING  WS-DTSYS  (5:2) '/'
002730             WS-DTSYS  (3:2) '/20'
002740             WS-DTSYS  (1:2)
002750     DELIMITED BY SIZE INTO WS-DTEDI
002760
002770     ACCEPT  WS-HRSYS  FROM TIME
002780     STRING  WS-HRSYS  (1:2) ':'
002790             WS-HRSYS  (3:2) ':'
002800             WS-HRSYS  (5:2) ':'
002810             WS-HRSYS  (7:2)
002820     DELIMITED BY SIZE INTO WS-HREDI
002830     .
002840*--------------------------------------------------------------*
002850*    ABERTURA DOS ARQUIVOS
002860*--------------------------------------------------------------*
002870 020-ABRIR-ARQ.
002880
002890     OPEN INPUT  ARQACID
002900     IF WS-FS-ACID NOT = '00'
002910        MOVE 'ERRO AO ABRIR O ARQACID'  TO WS-MSG
002920        MOVE WS-FS-ACID                 TO WS-FS-MSG
002930        GO TO 999-ERRO
002940     END-IF
002950
002960     OPEN INPUT  ARQPESS
002970     IF WS-FS-PESS NOT = '00'
002980        MOVE 'ERRO AO ABRIR O ARQPESS'  TO WS-MSG
002990        MOVE WS-FS-PESS                 TO WS-FS-MSG
003000        GO TO 999-ERRO
003010     END-IF
003020
003030     OPEN INPUT  ARQVEIC
003040     IF WS-FS-VEIC NOT = '00'
003050        MOVE 'ERRO AO ABRIR O ARQVEIC'  TO WS-MSG
003060        MOVE WS-FS-VEIC                 TO WS-FS-MSG
003070        GO TO 999-ERRO
003080     END-IF
003090
003100     OPEN OUTPUT ACIDNORM
003110     IF WS-FS-NORM NOT = '00'
003120        MOVE 'ERRO AO ABRIR O ACIDNORM' TO WS-MSG
003130        MOVE WS-FS-NORM                 TO WS-FS-MSG
003140        GO TO 999-ERRO
003150     END-IF
003160     .
003170*--------------------------------------------------------------*
003180*    CARGA DO CADASTRO DE PESSOAS EM TABELA
003190*--------------------------------------------------------------*
003200 022-CARREGAR-PESSOAS.
003210
003220     MOVE ZERO TO WS-QT-PESSOA
003230     PERFORM 0221-LER-PESSOA UNTIL WS-FS-PESS = '10'
003240     .
003250 0221-LER-PESSOA.
003260
003270     READ ARQPESS INTO WS-REG-PESS-E
003280     IF WS-FS-PESS NOT = '00' AND '10'
003290        MOVE 'ERRO NA LEITURA DO ARQPESS' TO WS-MSG
003300        MOVE WS-FS-PESS                   TO WS-FS-MSG
003310        GO TO 999-ERRO
003320     ELSE
003330        IF WS-FS-PESS = '00'
003340           ADD 1 TO WS-QT-PESSOA
003350           MOVE PE-REPORT-NO TO TP-REPORT-NO (WS-QT-PESSOA)
003360           MOVE PE-SEVER-COD TO TP-SEVER-COD (WS-QT-PESSOA)
003370        END-IF
003380     END-IF
003390     .
003400*--------------------------------------------------------------*
003410*    CARGA DO CADASTRO DE VEICULOS EM TABELA
003420*--------------------------------------------------------------*
003430 023-CARREGAR-VEICULOS.
003440
003450     MOVE ZERO TO WS-QT-VEIC
003460     PERFORM 0231-LER-VEICULO UNTIL WS-FS-VEIC = '10'
003470     .
003480 0231-LER-VEICULO.
003490
003500     READ ARQVEIC INTO WS-REG-VEIC-E
003510     IF WS-FS-VEIC NOT = '00' AND '10'
003520        MOVE 'ERRO NA LEITURA DO ARQVEIC' TO WS-MSG
003530        MOVE WS-FS-VEIC                   TO WS-FS-MSG
003540        GO TO 999-ERRO
003550     ELSE
003560        IF WS-FS-VEIC = '00'
003570           ADD 1 TO WS-QT-VEIC
003580           MOVE VE-REPORT-NO   TO TV-REPORT-NO   (WS-QT-VEIC)
003590           MOVE VE-DIRECAO-COD TO TV-DIRECAO-COD (WS-QT-VEIC)
003600        END-IF
003610     END-IF
003620     .
003630*--------------------------------------------------------------*
003640*    LEITURA DO CADASTRO DE ACIDENTES
003650*--------------------------------------------------------------*
003660 025-LER-ACID.
003670
003680     READ ARQACID INTO WS-REG-ACID-E
003690     IF WS-FS-ACID NOT = '00' AND '10'
003700        MOVE 'ERRO NA LEITURA DO ARQACID' TO WS-MSG
003710        MOVE WS-FS-ACID                   TO WS-FS-MSG
003720        GO TO 999-ERRO
003730     ELSE
003740        IF WS-FS-ACID = '00'
003750           ADD 1 TO WS-CTLIDO
003760        END-IF
003770     END-IF
003780     .
003790*--------------------------------------------------------------*
003800*    PROCESSAR O ACIDENTE LIDO - RESTRINGE A AREA DE ESTUDO
003810*--------------------------------------------------------------*
003820 030-PROCESSAR.
003825*    REG-VALIDO SO LIGA QUANDO O ACIDENTE ESTA NA AREA/PERIODO
003826*    DO ESTUDO INFORMADO NO CARTAO DE PARAMETROS         (V12)
003830     MOVE 'N' TO WS-SW-AREA-ESTUDO
003840     IF AE-ROTA-TIPO   = CP-ROTA-PREFIXO
003850        AND AE-ROTA-NUMERO = CP-ROTA-NUMERO
003860        AND AE-ANO-ACID >= CP-ANO-INICIO
003870        AND AE-ANO-ACID <= CP-ANO-FIM
003880        AND AE-LOG-MILE >= CP-MP-INICIO
003890        AND AE-LOG-MILE <= CP-MP-FIM
003895        MOVE 'S' TO WS-SW-AREA-ESTUDO
003897     END-IF
003900     IF REG-VALIDO
003905        PERFORM 032-NORMALIZAR-BRANCOS THRU 038-PROCESSAR-EXIT
003910        PERFORM 039-GRAVAR-NORM
003920     END-IF
003930
003940     PERFORM 025-LER-ACID
003950     .
003960*--------------------------------------------------------------*
003970*    SUBSTITUIR ATRIBUTOS EM BRANCO POR "NODATA"          (V10)
003980*    (SO SE APLICA AOS CAMPOS ALFANUMERICOS - CAMPOS 9(N)
003990*    NAO TEM ESPACO PARA A LITERAL E FICAM COMO LIDOS)
004000*--------------------------------------------------------------*
004010 032-NORMALIZAR-BRANCOS.
004020
004030     IF AE-COUNTY-DESC = SPACES
004040        MOVE 'NoData' TO AE-COUNTY-DESC
004050     END-IF
004060     IF AE-COLISAO-DESC = SPACES
004070        MOVE 'NoData' TO AE-COLISAO-DESC
004080     END-IF
004090     IF AE-OBJFIXO-DESC = SPACES
004100        MOVE 'NoData' TO AE-OBJFIXO-DESC
004110     END-IF
004120     IF AE-EVENTO-DESC1 = SPACES
004130        MOVE 'NoData' TO AE-EVENTO-DESC1
004140     END-IF
004150     IF AE-EVENTO-DESC2 = SPACES
004160        MOVE 'NoData' TO AE-EVENTO-DESC2
004170     END-IF
004173*    AE-LOGMILE-DIR SO TEM 1 BYTE - NAO CABE O LITERAL "NODATA".
004176*    USA-SE 'U' (MESMO CORINGA DE AE-DIRECAO-CALC INDEFINIDA) P/
004178*    NAO CONFERIR COM NENHUMA REGRA DE CMF NEM COM N/S/E/W EM
004179*    038-INFERIR-DIRECAO, QUE CAI CORRETAMENTE PARA "U"     (V13)
004180     IF AE-LOGMILE-DIR = SPACE
004190        MOVE 'U' TO AE-LOGMILE-DIR
004200     END-IF
004210     .
004220*--------------------------------------------------------------*
004230*    INFERIR TIPO DE RELATO QUANDO NAO INFORMADO          (V04)
004240*--------------------------------------------------------------*
004250 034-INFERIR-TIPO.
004260
004270     IF AE-TIPO-RELATO = SPACES
004280        MOVE ZERO TO WS-CT-FATAL WS-CT-INJ
004290        PERFORM 0341-VARRER-PESSOAS
004300           VARYING WS-IX-PESSOA FROM 1 BY 1
004310           UNTIL WS-IX-PESSOA > WS-QT-PESSOA
004320        IF WS-CT-FATAL > 0
004330           MOVE 'Fatal Crash'            TO AE-TIPO-RELATO
004340        ELSE
004350           IF WS-CT-INJ > 0
004360              MOVE 'Injury Crash'        TO AE-TIPO-RELATO
004370           ELSE
004380              MOVE 'Property Damage Crash' TO AE-TIPO-RELATO
004390           END-IF
004400        END-IF
004410     END-IF
004420     .
004430 0341-VARRER-PESSOAS.
004440
004450     IF TP-REPORT-NO (WS-IX-PESSOA) = AE-REPORT-NO
004460        IF TP-SEVER-COD (WS-IX-PESSOA) = 5
004470           ADD 1 TO WS-CT-FATAL
004480        ELSE
004490           IF TP-SEVER-COD (WS-IX-PESSOA) >= 2
004500              AND TP-SEVER-COD (WS-IX-PESSOA) <= 4
004510              ADD 1 TO WS-CT-INJ
004520           END-IF
004530        END-IF
004540     END-IF
004550     .
004560*--------------------------------------------------------------*
004570*    PADRONIZAR HORA PARA HH:MM:SS QUANDO RECEBIDA HHMMSS  (V06)
004580*--------------------------------------------------------------*
004590 036-NORMALIZAR-HORA.
004600
004610     IF AE-HORA-ACID (3:1) NOT = ':'
004620        STRING AE-HB-HH ':' AE-HB-MM ':' AE-HB-SS
004630           DELIMITED BY SIZE INTO AE-HORA-ACID
004640     END-IF
004650     .
004660*--------------------------------------------------------------*
004670*    PADRONIZAR DATA PARA AAAA-MM-DD                       (V07)
004680*--------------------------------------------------------------*
004690 037-NORMALIZAR-DATA.
004700
004710     IF AE-DATA-ACID (3:1) = '-'
004720        STRING AE-V2-ANO '-' AE-V2-MES '-' AE-V2-DIA
004730           DELIMITED BY SIZE INTO AE-DATA-ACID
004740     ELSE
004750        IF AE-DATA-ACID (5:1) NOT = '-'
004760           STRING AE-V1-ANO '-' AE-V1-MES '-' AE-V1-DIA
004770              DELIMITED BY SIZE INTO AE-DATA-ACID
004780        END-IF
004790     END-IF
004800     .
004810*--------------------------------------------------------------*
004820*    INFERIR SENTIDO DO ACIDENTE A PARTIR DOS VEICULOS     (V05)
004830*--------------------------------------------------------------*
004840 038-INFERIR-DIRECAO.
004850
004860     MOVE ZERO TO WS-CT-N WS-CT-S WS-CT-E WS-CT-W
004870     MOVE ZERO TO WS-QT-VEIC-ACID
004880     PERFORM 0381-VARRER-VEICULOS
004890        VARYING WS-IX-VEIC FROM 1 BY 1
004900        UNTIL WS-IX-VEIC > WS-QT-VEIC
004910
004920     IF WS-QT-VEIC-ACID = 0
004930        MOVE 'U' TO AE-DIRECAO-CALC
004940     ELSE
004950        IF AE-LOGMILE-DIR IS NOT WS-CLASSE-DIRECAO
004960           MOVE 'U' TO AE-DIRECAO-CALC
004970        ELSE
004980           IF AE-LOGMILE-DIR = 'N' OR AE-LOGMILE-DIR = 'S'
004990              PERFORM 0383-ESCOLHER-N-S
005000           ELSE
005010              PERFORM 0384-ESCOLHER-E-W
005020           END-IF
005030        END-IF
005040     END-IF
005050     .
005060 038-PROCESSAR-EXIT.
005070     EXIT.
005080*--------------------------------------------------------------*
005090 0381-VARRER-VEICULOS.
005100
005110     IF TV-REPORT-NO (WS-IX-VEIC) = AE-REPORT-NO
005120        ADD 1 TO WS-QT-VEIC-ACID
005130        IF TV-DIRECAO-COD (WS-IX-VEIC) = 'N'
005140           ADD 1 TO WS-CT-N
005150        ELSE
005160           IF TV-DIRECAO-COD (WS-IX-VEIC) = 'S'
005170              ADD 1 TO WS-CT-S
005180           ELSE
005190              IF TV-DIRECAO-COD (WS-IX-VEIC) = 'E'
005200                 ADD 1 TO WS-CT-E
005210              ELSE
005220                 IF TV-DIRECAO-COD (WS-IX-VEIC) = 'W'
005230                    ADD 1 TO WS-CT-W
005240                 END-IF
005250              END-IF
005260           END-IF
005270        END-IF
005280     END-IF
005290     .
005300 0383-ESCOLHER-N-S.
005310
005320     MOVE SPACE TO AE-DIRECAO-CALC
005330     MOVE ZERO  TO WS-QT-VEIC-ACID
005340     IF WS-CT-N > WS-QT-VEIC-ACID
005350        MOVE 'N'     TO AE-DIRECAO-CALC
005360        MOVE WS-CT-N TO WS-QT-VEIC-ACID
005370     END-IF
005380     IF WS-CT-S > WS-QT-VEIC-ACID
005390        MOVE 'S'     TO AE-DIRECAO-CALC
005400        MOVE WS-CT-S TO WS-QT-VEIC-ACID
005410     END-IF
005420     IF AE-DIRECAO-CALC = SPACE
005430        MOVE 'U' TO AE-DIRECAO-CALC
005440     END-IF
005450     .
005460 0384-ESCOLHER-E-W.
005470
005480     MOVE SPACE TO AE-DIRECAO-CALC
005490     MOVE ZERO  TO WS-QT-VEIC-ACID
005500     IF WS-CT-E > WS-QT-VEIC-ACID
005510        MOVE 'E'     TO AE-DIRECAO-CALC
005520        MOVE WS-CT-E TO WS-QT-VEIC-ACID
005530     END-IF
005540     IF WS-CT-W > WS-QT-VEIC-ACID
005550        MOVE 'W'     TO AE-DIRECAO-CALC
005560        MOVE WS-CT-W TO WS-QT-VEIC-ACID
005570     END-IF
005580     IF AE-DIRECAO-CALC = SPACE
005590        MOVE 'U' TO AE-DIRECAO-CALC
005600     END-IF
005610     .
005620*--------------------------------------------------------------*
005630*    GRAVAR O REGISTRO NORMALIZADO NO EXTRATO               (V01)
005640*--------------------------------------------------------------*
005650 039-GRAVAR-NORM.
005660
005670     MOVE AE-REPORT-NO       TO AN-REPORT-NO
005680     MOVE AE-COUNTY-DESC     TO AN-COUNTY-DESC
005690     MOVE AE-ROTA-TIPO       TO AN-ROTA-TIPO
005700     MOVE AE-ROTA-NUMERO     TO AN-ROTA-NUMERO
005710     MOVE AE-LOGMILE-DIR     TO AN-LOGMILE-DIR
005720     MOVE AE-LOG-MILE        TO AN-LOG-MILE
005730     MOVE AE-HORA-ACID       TO AN-HORA-ACID
005740     MOVE AE-DATA-ACID       TO AN-DATA-ACID
005750     MOVE AE-ANO-ACID        TO AN-ANO-ACID
005760     MOVE AE-TIPO-RELATO     TO AN-TIPO-RELATO
005770     MOVE AE-COLISAO-COD     TO AN-COLISAO-COD
005780     MOVE AE-COLISAO-DESC    TO AN-COLISAO-DESC
005790     MOVE AE-OBJFIXO-COD     TO AN-OBJFIXO-COD
005800     MOVE AE-OBJFIXO-DESC    TO AN-OBJFIXO-DESC
005810     MOVE AE-EVENTO-COD1     TO AN-EVENTO-COD1
005820     MOVE AE-EVENTO-DESC1    TO AN-EVENTO-DESC1
005830     MOVE AE-EVENTO-COD2     TO AN-EVENTO-COD2
005840     MOVE AE-EVENTO-DESC2    TO AN-EVENTO-DESC2
005850     MOVE AE-DIRECAO-CALC    TO AN-DIRECAO-CALC
005860
005870     WRITE REG-ACIDNORM FROM WS-REG-ACIDNORM
005880     IF WS-FS-NORM NOT = '00'
005890        MOVE 'ERRO NA GRAVACAO DO ACIDNORM' TO WS-MSG
005900        MOVE WS-FS-NORM                     TO WS-FS-MSG
005910        GO TO 999-ERRO
005920     ELSE
005930        ADD 1 TO WS-CTGRAV
005940     END-IF
005950     .
005960*--------------------------------------------------------------*
005970*    PROCEDIMENTOS FINAIS
005980*--------------------------------------------------------------*
005990 090-TERMINAR.
006000
006010     PERFORM 015-DATA-HORA
006020
006030     DISPLAY ' *----------------------------------------*'
006040     DISPLAY ' * TERMINO : ' WS-DTEDI ' AS ' WS-HREDI
006050     DISPLAY ' *----------------------------------------*'
006060
006070     PERFORM 095-FECHAR-ARQ
006080
006090     DISPLAY ' *========================================*'
006100     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG012         *'
006110     DISPLAY ' *----------------------------------------*'
006120     DISPLAY ' * ACIDENTES LIDOS      - ARQACID  = ' WS-CTLIDO
006130     DISPLAY ' * PESSOAS CARREGADAS   - ARQPESS  = ' WS-QT-PESSOA
006140     DISPLAY ' * VEICULOS CARREGADOS  - ARQVEIC  = ' WS-QT-VEIC
006150     DISPLAY ' * ACIDENTES NA AREA    - ACIDNORM = ' WS-CTGRAV
006160     DISPLAY ' *========================================*'
006170     DISPLAY ' *      TERMINO NORMAL DO CGPRG012         *'
006180     DISPLAY ' *----------------------------------------*'
006190     .
006200*--------------------------------------------------------------*
006210*    FECHAR OS ARQUIVOS
006220*--------------------------------------------------------------*
006230 095-FECHAR-ARQ.
006240
006250     CLOSE ARQACID
006260     CLOSE ARQPESS
006270     CLOSE ARQVEIC
006280
006290     CLOSE ACIDNORM
006300     IF WS-FS-NORM NOT = '00'
006310        MOVE 'ERRO AO FECHAR O ACIDNORM' TO WS-MSG
006320        MOVE WS-FS-NORM                  TO WS-FS-MSG
006330        GO TO 999-ERRO
006340     END-IF
006350     .
006360*--------------------------------------------------------------*
006370*    ROTINA DE ERRO
006380*--------------------------------------------------------------*
006390 999-ERRO.
006400
006410     DISPLAY ' *----------------------------------------*'
006420     DISPLAY ' *           PROGRAMA CANCELADO           *'
006430     DISPLAY ' *----------------------------------------*'
006440     DISPLAY ' * MENSAGEM    = ' WS-MSG
006450     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
006460     DISPLAY ' *----------------------------------------*'
006470     DISPLAY ' *       TERMINO ANORMAL DO CGPRG012       *'
006480     DISPLAY ' *----------------------------------------*'
006490     STOP RUN
006500     .
006510*---------------> FIM DO PROGRAMA CGPRG012 <-------------------*
