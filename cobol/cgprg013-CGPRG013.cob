000010 IDENTIFICATION DIVISION.
000020*=======================*
000030 PROGRAM-ID.    CGPRG013.
000040 AUTHOR.        J JAKUBEK.
000050 INSTALLATION.  MD SHA - TRAF REC DIV.
000060 DATE-WRITTEN.  05/22/1988.
000070 DATE-COMPILED.
000080 SECURITY.      DADOS DE ACIDENTES - USO INTERNO SHA.
000090*--------------------------------------------------------------*
000100* DIVISAO: REGISTROS DE TRAFEGO
000110*--------------------------------------------------------------*
000120* OBJETIVO: LER O EXTRATO NORMALIZADO DE ACIDENTES (CGPRG012) E
000130*           O CADASTRO DE REGRAS DE CMF (FATOR MODIFICADOR DE
000140*           COLISAO), APLICAR A REGRA CORRESPONDENTE A CADA
000150*           ACIDENTE E GRAVAR O EXTRATO ACIDENTE+CMF PARA OS
000160*           RELATORIOS FINAIS (CGPRG014)
000170*--------------------------------------------------------------*
000180*------------------> HISTORICO - MANUTENCAO <------------------*
000190* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000200* ------  -------  ------  ------  -------------------------   *
000210*  V01    MAY/1988 CR8802  JJ      SISTEMA INICIAL - CARGA DE
000220*                                  REGRAS E APLICACAO SIMPLES
000230*  V02    DEC/1989 CR8951  JJ      INCLUI FAIXA DE MILHA (DE/A)
000240*                                  NA COMPARACAO DA REGRA
000250*  V03    AUG/1990 CR9041  RTC     TRATA SEVERIDADE E TIPO DE
000260*                                  COLISAO "ALL" (QUALQUER)
000270*  V04    MAR/1992 CR9214  RTC     PRODUTO DE MULTIPLAS REGRAS
000280*                                  (CMF ACUMULATIVO POR TRUNC.)
000290*  V05    OCT/1993 CR9356  MDO     INCLUI CRITERIO DE SENTIDO E
000300*                                  FAIXA HORARIA NA REGRA
000310*  V06    FEB/1996 CR9609  MDO     SINALIZA ACIDENTE SEM REGRA
000320*                                  CORRESPONDENTE (UPSI-1)
000330*  V07    NOV/1998 CR9881  KLB     BUG DO ANO 2000 - AMPLIACAO
000340*                                  DO CAMPO DE ANO NA REGRA E
000350*                                  NO CARTAO DE PARAMETROS
000360*  V08    MAR/1999 CR9911  KLB     REGRESSAO POS-Y2K CONFIRMADA
000370*                                  NA CARGA DA TABELA DE REGRAS
000380*  V09    JUL/2004 CR0472  ATP     CONFIRMADO TRUNCAMENTO (NAO
000390*                                  ARREDONDA) DO CMF A CADA
000400*                                  MULTIPLICACAO - 6 CASAS
000410*  V10    JAN/2011 CR1103  DWS     REGRA "ALL" E SEVERIDADE
000420*                                  PASSAM A COMPARAR SEM
000430*                                  DIFERENCIAR MAIUSC/MINUSC
000440*  V11    JAN/2011 CR1107  DWS     CARGA DE REGRAS PASSA POR
000450*                                  0211-LER-REGRA-EXIT (LEITURA/
000460*                                  ERRO) E O TESTE DE REGRA USA
000470*                                  O SINALIZADOR REGRA-CONFERE
000480*  V12    JAN/2011 CR1109  DWS     INCLUI CALCULO DA AREA DE
000490*                                  ESTUDO (QTDE DE SEGMENTOS E
000500*                                  FAIXA DE MILHA) APOS A CARGA
000510*                                  DA TABELA DE REGRAS
000520*--------------------------------------------------------------*
000530 ENVIRONMENT DIVISION.
000540*====================*
000550 CONFIGURATION SECTION.
000560*---------------------*
000570 SPECIAL-NAMES.
000580     SWITCH-1 IS SW-FLAG-SEMREGRA
000590         ON STATUS IS FLAG-SEMREGRA-LIGADO
000600     .
000610 INPUT-OUTPUT SECTION.
000620*---------------------*
000630 FILE-CONTROL.
000640     SELECT ARQREGRA ASSIGN TO ARQREGRJ
000650            FILE STATUS  IS WS-FS-REGRA
000660     .
000670     SELECT ACIDNORM ASSIGN TO ACIDNRMJ
000680            FILE STATUS  IS WS-FS-NORM
000690     .
000700     SELECT ACIDCMF  ASSIGN TO ACIDCMFJ
000710            FILE STATUS  IS WS-FS-CMF
000720     .
000730 DATA DIVISION.
000740*=============*
000750 FILE SECTION.
000760*------------*
000770 FD  ARQREGRA
000780     LABEL RECORD STANDARD
000790     RECORDING MODE  F
000800     .
000810 01  REG-ARQREGRA           PIC X(113)
000820     .
000830 FD  ACIDNORM
000840     LABEL RECORD OMITTED
000850     RECORDING MODE  F
000860     .
000870 01  REG-ACIDNORM           PIC X(230)
000880     .
000890 FD  ACIDCMF
000900     LABEL RECORD OMITTED
000910     RECORDING MODE  F
000920     .
000930 01  REG-ACIDCMF            PIC X(240)
000940     .
000950 WORKING-STORAGE SECTION.
000960*-----------------------*
000970 01  FILLER                 PIC X(35)       VALUE
000980     '**** INICIO DA WORKING-STORAGE ****'.
000990
001000*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO
001010 01  WS-AREA-AUX.
001020     05  WS-QT-REGRA            PIC S9(05) COMP.
001030     05  WS-CTLIDO              PIC S9(05) COMP.
001040     05  WS-CTGRAV              PIC S9(05) COMP.
001050     05  WS-CTSEMREGRA          PIC S9(05) COMP.
001060     05  WS-QT-APLICADAS        PIC S9(05) COMP.
001070     05  WS-DTSYS               PIC 9(06).
001080     05  WS-HRSYS               PIC 9(08).
001090     05  WS-DTEDI               PIC X(10).
001100     05  WS-HREDI               PIC X(11).
001110     05  WS-FS-REGRA            PIC X(02).
001120     05  WS-FS-NORM             PIC X(02).
001130     05  WS-FS-CMF              PIC X(02).
001140     05  WS-MSG                 PIC X(30).
001150     05  WS-FS-MSG              PIC X(02).
001160     05  WS-SW-REGRA-CONFERE    PIC X(01).
001170        88 REGRA-CONFERE               VALUE 'S'.
001180     05  FILLER                 PIC X(10).
001190
001200*-----> INDICE DE VARREDURA DA TABELA DE REGRAS (060-REGRA-APLICA)
001210 77  WS-IX-REGRA               PIC S9(05) COMP.
001220
001230*-----> ACUMULADOR INTERMEDIARIO DO PRODUTO DE CMF
001240 01  WS-AREA-CALC.
001250     05  WS-CMF-ACUM            PIC 9(03)V9(06).
001260     05  WS-CMF-PARC            PIC 9(01)V9(04).
001270     05  FILLER                 PIC X(05).
001280*-----> CAMPOS DE COMPARACAO P/ REGRA "ALL" E SEVERIDADE  (V10)
001290*-----> (MAIUSCULIZADOS ANTES DO TESTE - IGNORA CAIXA)     V10
001300 01  WS-AREA-CMP.
001310     05  WS-ALFA-MIN            PIC X(26)       VALUE
001320            'abcdefghijklmnopqrstuvwxyz'.
001330     05  WS-ALFA-MAI            PIC X(26)       VALUE
001340            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001350     05  WS-CMP-SEV-RG          PIC X(22).
001360     05  WS-CMP-SEV-AN          PIC X(22).
001370     05  WS-CMP-TIPO-RG         PIC X(35).
001380     05  WS-CMP-DIR-RG          PIC X(03).
001390     05  WS-CMP-HORA-RG         PIC X(08).
001400     05  FILLER                 PIC X(01).
001410
001420*-----> ENTRADA - CADASTRO DE REGRAS DE CMF
001430 01  WS-REG-REGRA-E.
001440     05 RG-SEGMENTO           PIC X(20).
001450     05 RG-MP-INICIO          PIC 9(03)V9(03).
001460     05 RG-MP-FIM             PIC 9(03)V9(03).
001470     05 RG-SEVERIDADE         PIC X(22).
001480     05 RG-SEVERIDADE-1 REDEFINES RG-SEVERIDADE
001490                                PIC X(01).
001500     05 RG-TIPO-COLISAO       PIC X(35).
001510     05 RG-DIRECAO            PIC X(03).
001520     05 RG-HORA-DIA           PIC X(08).
001530     05 RG-HORA-DIA-F REDEFINES RG-HORA-DIA.
001540        10 RG-HD-INICIO       PIC X(04).
001550        10 RG-HD-FIM          PIC X(04).
001560     05 RG-CMF-VALOR          PIC 9(01)V9(04).
001570     05 FILLER                PIC X(08).
001580
001590*-----> TABELA DE REGRAS DE CMF (CARGA UNICA)
001600 01  WS-TAB-REGRA.
001610     05 WS-REGRA-OCR OCCURS 500 TIMES.
001620        10 TR-SEGMENTO        PIC X(20).
001630        10 TR-MP-INICIO       PIC 9(03)V9(03).
001640        10 TR-MP-FIM          PIC 9(03)V9(03).
001650        10 TR-SEVERIDADE      PIC X(22).
001660        10 TR-TIPO-COLISAO    PIC X(35).
001670        10 TR-DIRECAO         PIC X(03).
001680        10 TR-HORA-DIA        PIC X(08).
001690        10 TR-CMF-VALOR       PIC 9(01)V9(04).
001700        10 FILLER             PIC X(02).
001710
001720*-----> AREA DE ESTUDO - SEGMENTOS/FAIXA DE MILHA DAS REGRAS(V12)
001730 01  WS-AREA-ESTUDO.
001740     05  WS-QT-SEGMENTO         PIC S9(05) COMP.
001750     05  WS-IX-SEG              PIC S9(05) COMP.
001760     05  WS-SW-SEG-ACHOU        PIC S9(01) COMP.
001770     05  WS-MP-INICIO-ESTUDO    PIC 9(03)V9(03).
001780     05  WS-MP-FIM-ESTUDO       PIC 9(03)V9(03).
001790     05  FILLER                 PIC X(05).
001800
001810*-----> TABELA DE SEGMENTOS DISTINTOS DAS REGRAS DE CMF   (V12)
001820 01  WS-TAB-SEGMENTO.
001830     05 WS-SEGMENTO-OCR OCCURS 500 TIMES
001840                                PIC X(20).
001850     05 FILLER              PIC X(04).
001860
001870*-----> ENTRADA - EXTRATO NORMALIZADO DE ACIDENTES (CGPRG012)
001880 01  WS-REG-NORM-E.
001890     05 AN-REPORT-NO         PIC X(12).
001900     05 AN-COUNTY-DESC       PIC X(20).
001910     05 AN-ROTA-TIPO         PIC X(02).
001920     05 AN-ROTA-NUMERO       PIC 9(05).
001930     05 AN-LOGMILE-DIR       PIC X(01).
001940     05 AN-LOG-MILE          PIC 9(03)V9(03).
001950     05 AN-HORA-ACID         PIC X(08).
001960     05 AN-HORA-ACID-F REDEFINES AN-HORA-ACID.
001970        10 AN-HA-HH          PIC XX.
001980        10 FILLER            PIC X(06).
001990     05 AN-DATA-ACID         PIC X(10).
002000     05 AN-ANO-ACID          PIC 9(04).
002010     05 AN-TIPO-RELATO       PIC X(22).
002020     05 AN-COLISAO-COD       PIC 9(02).
002030     05 AN-COLISAO-DESC      PIC X(35).
002040     05 AN-OBJFIXO-COD       PIC 9(02).
002050     05 AN-OBJFIXO-DESC      PIC X(30).
002060     05 AN-EVENTO-COD1       PIC 9(02).
002070     05 AN-EVENTO-DESC1      PIC X(30).
002080     05 AN-EVENTO-COD2       PIC 9(02).
002090     05 AN-EVENTO-DESC2      PIC X(30).
002100     05 AN-DIRECAO-CALC      PIC X(01).
002110     05 FILLER               PIC X(06).
002120
002130*-----> SAIDA - EXTRATO ACIDENTE + CMF CALCULADO
002140 01  WS-REG-ACIDCMF.
002150     05 AC-REPORT-NO         PIC X(12).
002160     05 AC-COUNTY-DESC       PIC X(20).
002170     05 AC-ROTA-TIPO         PIC X(02).
002180     05 AC-ROTA-NUMERO       PIC 9(05).
002190     05 AC-LOGMILE-DIR       PIC X(01).
002200     05 AC-LOG-MILE          PIC 9(03)V9(03).
002210     05 AC-HORA-ACID         PIC X(08).
002220     05 AC-DATA-ACID         PIC X(10).
002230     05 AC-ANO-ACID          PIC 9(04).
002240     05 AC-TIPO-RELATO       PIC X(22).
002250     05 AC-COLISAO-COD       PIC 9(02).
002260     05 AC-COLISAO-DESC      PIC X(35).
002270     05 AC-OBJFIXO-COD       PIC 9(02).
002280     05 AC-OBJFIXO-DESC      PIC X(30).
002290     05 AC-EVENTO-COD1       PIC 9(02).
002300     05 AC-EVENTO-DESC1      PIC X(30).
002310     05 AC-EVENTO-COD2       PIC 9(02).
002320     05 AC-EVENTO-DESC2      PIC X(30).
002330     05 AC-DIRECAO-CALC      PIC X(01).
002340     05 AC-CMF-CALC          PIC 9(03)V9(06).
002350     05 AC-IND-SEMREGRA      PIC X(01).
002360     05 FILLER               PIC X(06).
002370
002380 01  FILLER                 PIC X(35)       VALUE
002390     '****** FIM DA WORKING-STORAGE *****'.
002400*
002410 PROCEDURE DIVISION.
002420*==================*
002430*--------------------------------------------------------------*
002440*    PROCESSO PRINCIPAL
002450*--------------------------------------------------------------*
002460 000-CGPRG013.
002470
002480     PERFORM 010-INICIAR
002490     PERFORM 030-PROCESSAR UNTIL WS-FS-NORM = '10'
002500     PERFORM 090-TERMINAR
002510     STOP RUN
002520     .
002530*--------------------------------------------------------------*
002540*    PROCEDIMENTOS INICIAIS
002550*--------------------------------------------------------------*
002560 010-INICIAR.
002570
002580     DISPLAY "*--------------------------*"
002590     DISPLAY "* CGPRG013 - MD SHA        *"
002600     DISPLAY "* APLICACAO DE CMF         *"
002610
002620     PERFORM 015-DATA-HORA
002630
002640     DISPLAY ' *----------------------------------------*'
002650     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
002660     DISPLAY ' *----------------------------------------*'
002670
002680     PERFORM 020-ABRIR-ARQ
002690     PERFORM 021-CARREGAR-REGRAS
002700     PERFORM 022-CALC-AREA-ESTUDO
002710     PERFORM 025-LER-NORM
002720     .
002730*--------------------------------------------------------------*
002740*    OBTER A DATA E HORA DO SISTEMA
002750*--------------------------------------------------------------*
002760 015-DATA-HORA.
002770
002780     ACCEPT  WS-DTSYS  FROM DATE
002790     STRING  WS-DTSYS  (5:2) '/'
002800             WS-DTSYS  (3:2) '/20'
002810             WS-DTSYS  (1:2)
002820     DELIMITED BY SIZE INTO WS-DTEDI
002830
002840     ACCEPT  WS-HRSYS  FROM TIME
002850     STRING  WS-HRSYS  (1:2) ':'
002860             WS-HRSYS  (3:2) ':'
002870             WS-HRSYS  (5:2) ':'
002880             WS-HRSYS  (7:2)
002890     DELIMITED BY SIZE INTO WS-HREDI
002900     .
002910*--------------------------------------------------------------*
002920*    ABERTURA DOS ARQUIVOS
002930*--------------------------------------------------------------*
002940 020-ABRIR-ARQ.
002950
002960     OPEN INPUT  ARQREGRA
002970     IF WS-FS-REGRA NOT = '00'
002980        MOVE 'ERRO AO ABRIR O ARQREGRA'  TO WS-MSG
002990        MOVE WS-FS-REGRA                 TO WS-FS-MSG
003000        GO TO 999-ERRO
003010     END-IF
003020
003030     OPEN INPUT  ACIDNORM
003040     IF WS-FS-NORM NOT = '00'
003050        MOVE 'ERRO AO ABRIR O ACIDNORM'  TO WS-MSG
003060        MOVE WS-FS-NORM                  TO WS-FS-MSG
003070        GO TO 999-ERRO
003080     END-IF
003090
003100     OPEN OUTPUT ACIDCMF
003110     IF WS-FS-CMF NOT = '00'
003120        MOVE 'ERRO AO ABRIR O ACIDCMF'   TO WS-MSG
003130        MOVE WS-FS-CMF                   TO WS-FS-MSG
003140        GO TO 999-ERRO
003150     END-IF
003160     .
003170*--------------------------------------------------------------*
003180*    CARGA DO CADASTRO DE REGRAS DE CMF EM TABELA
003190*--------------------------------------------------------------*
003200 021-CARREGAR-REGRAS.
003210
003220     MOVE ZERO TO WS-QT-REGRA
003230     PERFORM 0211-LER-REGRA THRU 0211-LER-REGRA-EXIT
003240        UNTIL WS-FS-REGRA = '10'
003250     .
003260 0211-LER-REGRA.
003270
003280     READ ARQREGRA INTO WS-REG-REGRA-E
003290     IF WS-FS-REGRA NOT = '00' AND '10'
003300        MOVE 'ERRO NA LEITURA DO ARQREGRA' TO WS-MSG
003310        MOVE WS-FS-REGRA                   TO WS-FS-MSG
003320        GO TO 999-ERRO
003330     ELSE
003340        IF WS-FS-REGRA = '00'
003350           ADD 1 TO WS-QT-REGRA
003360           MOVE RG-SEGMENTO     TO TR-SEGMENTO     (WS-QT-REGRA)
003370           MOVE RG-MP-INICIO    TO TR-MP-INICIO    (WS-QT-REGRA)
003380           MOVE RG-MP-FIM       TO TR-MP-FIM       (WS-QT-REGRA)
003390           MOVE RG-SEVERIDADE   TO TR-SEVERIDADE   (WS-QT-REGRA)
003400           MOVE RG-TIPO-COLISAO TO TR-TIPO-COLISAO (WS-QT-REGRA)
003410           MOVE RG-DIRECAO      TO TR-DIRECAO      (WS-QT-REGRA)
003420           MOVE RG-HORA-DIA     TO TR-HORA-DIA     (WS-QT-REGRA)
003430           MOVE RG-CMF-VALOR    TO TR-CMF-VALOR    (WS-QT-REGRA)
003440        END-IF
003450     END-IF
003460     .
003470 0211-LER-REGRA-EXIT.
003480     EXIT.
003490*--------------------------------------------------------------*
003500*    UTILITARIOS DA AREA DE ESTUDO - QTDE DE SEGMENTOS E FAIXA
003510*    DE MILHA COBERTA PELO CADASTRO DE REGRAS DE CMF        (V12)
003520*--------------------------------------------------------------*
003530 022-CALC-AREA-ESTUDO.
003540
003550     MOVE ZERO             TO WS-QT-SEGMENTO
003560     MOVE TR-MP-INICIO (1) TO WS-MP-INICIO-ESTUDO
003570     MOVE TR-MP-FIM    (1) TO WS-MP-FIM-ESTUDO
003580     PERFORM 0221-VARRER-SEGMENTO
003590        VARYING WS-IX-REGRA FROM 1 BY 1
003600        UNTIL WS-IX-REGRA > WS-QT-REGRA
003610     .
003620 0221-VARRER-SEGMENTO.
003630
003640     IF TR-MP-INICIO (WS-IX-REGRA) < WS-MP-INICIO-ESTUDO
003650        MOVE TR-MP-INICIO (WS-IX-REGRA) TO WS-MP-INICIO-ESTUDO
003660     END-IF
003670     IF TR-MP-FIM (WS-IX-REGRA) > WS-MP-FIM-ESTUDO
003680        MOVE TR-MP-FIM (WS-IX-REGRA) TO WS-MP-FIM-ESTUDO
003690     END-IF
003700     MOVE ZERO TO WS-SW-SEG-ACHOU
003710     PERFORM 0222-COMPARAR-SEGMENTO
003720        VARYING WS-IX-SEG FROM 1 BY 1
003730        UNTIL WS-IX-SEG > WS-QT-SEGMENTO
003740     IF WS-SW-SEG-ACHOU = 0
003750        ADD 1 TO WS-QT-SEGMENTO
003760        MOVE TR-SEGMENTO (WS-IX-REGRA)
003770           TO WS-SEGMENTO-OCR (WS-QT-SEGMENTO)
003780     END-IF
003790     .
003800 0222-COMPARAR-SEGMENTO.
003810
003820     IF WS-SEGMENTO-OCR (WS-IX-SEG) = TR-SEGMENTO (WS-IX-REGRA)
003830        MOVE 1 TO WS-SW-SEG-ACHOU
003840     END-IF
003850     .
003860*--------------------------------------------------------------*
003870*    LEITURA DO EXTRATO NORMALIZADO DE ACIDENTES
003880*--------------------------------------------------------------*
003890 025-LER-NORM.
003900
003910     READ ACIDNORM INTO WS-REG-NORM-E
003920     IF WS-FS-NORM NOT = '00' AND '10'
003930        MOVE 'ERRO NA LEITURA DO ACIDNORM' TO WS-MSG
003940        MOVE WS-FS-NORM                    TO WS-FS-MSG
003950        GO TO 999-ERRO
003960     ELSE
003970        IF WS-FS-NORM = '00'
003980           ADD 1 TO WS-CTLIDO
003990        END-IF
004000     END-IF
004010     .
004020*--------------------------------------------------------------*
004030*    PROCESSAR O ACIDENTE - CALCULAR O CMF ACUMULADO
004040*--------------------------------------------------------------*
004050 030-PROCESSAR.
004060
004070     PERFORM 050-CALCULAR-CMF
004080     PERFORM 039-GRAVAR-CMF
004090     PERFORM 025-LER-NORM
004100     .
004110*--------------------------------------------------------------*
004120*    CALCULAR O CMF - PRODUTO DE TODAS AS REGRAS APLICAVEIS
004130*--------------------------------------------------------------*
004140 050-CALCULAR-CMF.
004150
004160     MOVE 1        TO WS-CMF-ACUM
004170     MOVE ZERO     TO WS-QT-APLICADAS
004180     PERFORM 060-REGRA-APLICA
004190        VARYING WS-IX-REGRA FROM 1 BY 1
004200        UNTIL WS-IX-REGRA > WS-QT-REGRA
004210
004220     IF WS-QT-APLICADAS = 0
004230        ADD 1 TO WS-CTSEMREGRA
004240        IF FLAG-SEMREGRA-LIGADO
004250           DISPLAY ' * SEM REGRA DE CMF - RELATO '
004260                   AN-REPORT-NO
004270        END-IF
004280     END-IF
004290     .
004300*--------------------------------------------------------------*
004310*    TESTAR SE A REGRA DA POSICAO CORRENTE SE APLICA
004320*--------------------------------------------------------------*
004330 060-REGRA-APLICA.
004340
004350     PERFORM 0601-MAIUSCULIZAR-CRIT
004360     MOVE 'N' TO WS-SW-REGRA-CONFERE
004370*    REGRA-CONFERE LIGA QUANDO OS 4 CRITERIOS + FAIXA DE MILHA
004380*    DA REGRA BATEM COM O ACIDENTE (CORINGA "ALL" JA MAIUSC.)V12
004390     IF AN-LOG-MILE >= TR-MP-INICIO (WS-IX-REGRA)
004400        AND AN-LOG-MILE <  TR-MP-FIM (WS-IX-REGRA)
004410        AND (WS-CMP-SEV-RG = 'ALL'
004420             OR WS-CMP-SEV-RG = WS-CMP-SEV-AN)
004430        AND (WS-CMP-TIPO-RG = 'ALL'
004440             OR TR-TIPO-COLISAO (WS-IX-REGRA) = AN-COLISAO-DESC)
004450        AND (WS-CMP-DIR-RG = 'ALL'
004460             OR TR-DIRECAO (WS-IX-REGRA) = AN-LOGMILE-DIR)
004470        AND (WS-CMP-HORA-RG = 'ALL'
004480             OR TR-HORA-DIA (WS-IX-REGRA) = AN-HORA-ACID)
004490        MOVE 'S' TO WS-SW-REGRA-CONFERE
004500     END-IF
004510
004520     IF REGRA-CONFERE
004530        MOVE TR-CMF-VALOR (WS-IX-REGRA) TO WS-CMF-PARC
004540        MULTIPLY WS-CMF-PARC BY WS-CMF-ACUM
004550        ADD 1 TO WS-QT-APLICADAS
004560     END-IF
004570     .
004580*--------------------------------------------------------------*
004590*    MAIUSCULIZAR OS CRITERIOS DA REGRA E DO ACIDENTE PARA A   *
004600*    COMPARACAO DO CORINGA "ALL" E DA SEVERIDADE          (V10)*
004610*--------------------------------------------------------------*
004620 0601-MAIUSCULIZAR-CRIT.
004630
004640     MOVE TR-SEVERIDADE   (WS-IX-REGRA) TO WS-CMP-SEV-RG
004650     MOVE AN-TIPO-RELATO                TO WS-CMP-SEV-AN
004660     MOVE TR-TIPO-COLISAO (WS-IX-REGRA) TO WS-CMP-TIPO-RG
004670     MOVE TR-DIRECAO      (WS-IX-REGRA) TO WS-CMP-DIR-RG
004680     MOVE TR-HORA-DIA     (WS-IX-REGRA) TO WS-CMP-HORA-RG
004690
004700     INSPECT WS-CMP-SEV-RG  CONVERTING WS-ALFA-MIN TO WS-ALFA-MAI
004710     INSPECT WS-CMP-SEV-AN  CONVERTING WS-ALFA-MIN TO WS-ALFA-MAI
004720     INSPECT WS-CMP-TIPO-RG CONVERTING WS-ALFA-MIN TO WS-ALFA-MAI
004730     INSPECT WS-CMP-DIR-RG  CONVERTING WS-ALFA-MIN TO WS-ALFA-MAI
004740     INSPECT WS-CMP-HORA-RG CONVERTING WS-ALFA-MIN TO WS-ALFA-MAI
004750     .
004760*--------------------------------------------------------------*
004770*    GRAVAR O REGISTRO ACIDENTE+CMF NO EXTRATO
004780*--------------------------------------------------------------*
004790 039-GRAVAR-CMF.
004800
004810     MOVE AN-REPORT-NO       TO AC-REPORT-NO
004820     MOVE AN-COUNTY-DESC     TO AC-COUNTY-DESC
004830     MOVE AN-ROTA-TIPO       TO AC-ROTA-TIPO
004840     MOVE AN-ROTA-NUMERO     TO AC-ROTA-NUMERO
004850     MOVE AN-LOGMILE-DIR     TO AC-LOGMILE-DIR
004860     MOVE AN-LOG-MILE        TO AC-LOG-MILE
004870     MOVE AN-HORA-ACID       TO AC-HORA-ACID
004880     MOVE AN-DATA-ACID       TO AC-DATA-ACID
004890     MOVE AN-ANO-ACID        TO AC-ANO-ACID
004900     MOVE AN-TIPO-RELATO     TO AC-TIPO-RELATO
004910     MOVE AN-COLISAO-COD     TO AC-COLISAO-COD
004920     MOVE AN-COLISAO-DESC    TO AC-COLISAO-DESC
004930     MOVE AN-OBJFIXO-COD     TO AC-OBJFIXO-COD
004940     MOVE AN-OBJFIXO-DESC    TO AC-OBJFIXO-DESC
004950     MOVE AN-EVENTO-COD1     TO AC-EVENTO-COD1
004960     MOVE AN-EVENTO-DESC1    TO AC-EVENTO-DESC1
004970     MOVE AN-EVENTO-COD2     TO AC-EVENTO-COD2
004980     MOVE AN-EVENTO-DESC2    TO AC-EVENTO-DESC2
004990     MOVE AN-DIRECAO-CALC    TO AC-DIRECAO-CALC
005000     MOVE WS-CMF-ACUM        TO AC-CMF-CALC
005010     IF WS-QT-APLICADAS = 0
005020        MOVE 'S' TO AC-IND-SEMREGRA
005030     ELSE
005040        MOVE 'N' TO AC-IND-SEMREGRA
005050     END-IF
005060
005070     WRITE REG-ACIDCMF FROM WS-REG-ACIDCMF
005080     IF WS-FS-CMF NOT = '00'
005090        MOVE 'ERRO NA GRAVACAO DO ACIDCMF' TO WS-MSG
005100        MOVE WS-FS-CMF                     TO WS-FS-MSG
005110        GO TO 999-ERRO
005120     ELSE
005130        ADD 1 TO WS-CTGRAV
005140     END-IF
005150     .
005160*--------------------------------------------------------------*
005170*    PROCEDIMENTOS FINAIS
005180*--------------------------------------------------------------*
005190 090-TERMINAR.
005200
005210     PERFORM 015-DATA-HORA
005220
005230     DISPLAY ' *----------------------------------------*'
005240     DISPLAY ' * TERMINO : ' WS-DTEDI ' AS ' WS-HREDI
005250     DISPLAY ' *----------------------------------------*'
005260
005270     PERFORM 095-FECHAR-ARQ
005280
005290     DISPLAY ' *========================================*'
005300     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG013         *'
005310     DISPLAY ' *----------------------------------------*'
005320     DISPLAY ' * REGRAS DE CMF CARREGADAS  = ' WS-QT-REGRA
005330     DISPLAY ' * SEGMENTOS DISTINTOS       = ' WS-QT-SEGMENTO
005340     DISPLAY ' * FAIXA DE MILHA DO ESTUDO  = '
005350             WS-MP-INICIO-ESTUDO ' - ' WS-MP-FIM-ESTUDO
005360     DISPLAY ' * ACIDENTES LIDOS           = ' WS-CTLIDO
005370     DISPLAY ' * ACIDENTES GRAVADOS-ACIDCMF= ' WS-CTGRAV
005380     DISPLAY ' * ACIDENTES SEM REGRA DE CMF= ' WS-CTSEMREGRA
005390     DISPLAY ' *========================================*'
005400     DISPLAY ' *      TERMINO NORMAL DO CGPRG013         *'
005410     DISPLAY ' *----------------------------------------*'
005420     .
005430*--------------------------------------------------------------*
005440*    FECHAR OS ARQUIVOS
005450*--------------------------------------------------------------*
005460 095-FECHAR-ARQ.
005470
005480     CLOSE ARQREGRA
005490     CLOSE ACIDNORM
005500
005510     CLOSE ACIDCMF
005520     IF WS-FS-CMF NOT = '00'
005530        MOVE 'ERRO AO FECHAR O ACIDCMF'  TO WS-MSG
005540        MOVE WS-FS-CMF                   TO WS-FS-MSG
005550        GO TO 999-ERRO
005560     END-IF
005570     .
005580*--------------------------------------------------------------*
005590*    ROTINA DE ERRO
005600*--------------------------------------------------------------*
005610 999-ERRO.
005620
005630     DISPLAY ' *----------------------------------------*'
005640     DISPLAY ' *           PROGRAMA CANCELADO           *'
005650     DISPLAY ' *----------------------------------------*'
005660     DISPLAY ' * MENSAGEM    = ' WS-MSG
005670     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
005680     DISPLAY ' *----------------------------------------*'
005690     DISPLAY ' *       TERMINO ANORMAL DO CGPRG013       *'
005700     DISPLAY ' *----------------------------------------*'
005710     STOP RUN
005720     .
005730*---------------> FIM DO PROGRAMA CGPRG013 <-------------------*
