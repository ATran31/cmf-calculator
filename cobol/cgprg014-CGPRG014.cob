000010 IDENTIFICATION DIVISION.
000020*=======================*
000030 PROGRAM-ID.    CGPRG014.
000040 AUTHOR.        M ODUYA.
000050 INSTALLATION.  MD SHA - TRAF REC DIV.
000060 DATE-WRITTEN.  09/09/1988.
000070 DATE-COMPILED.
000080 SECURITY.      DADOS DE ACIDENTES - USO INTERNO SHA.
000090*--------------------------------------------------------------*
000100* DIVISAO: REGISTROS DE TRAFEGO
000110*--------------------------------------------------------------*
000120* OBJETIVO: LER O EXTRATO ACIDENTE+CMF (CGPRG013) E O CADASTRO
000130*           DE REGRAS DE CMF, DESCOBRIR OS TIPOS DE COLISAO E
000140*           OS SENTIDOS DE TRAFEGO PRESENTES NO ESTUDO E EMITIR
000150*           O RELATORIO FINAL DE ANALISE CMF DO TRECHO: ECOS
000160*           OPCIONAIS, RESUMO ANUAL POR CATEGORIA E RESULTADOS
000170*           (CMF, CRF, VARIACAO ESPERADA, REDUCAO ANUAL)
000180*--------------------------------------------------------------*
000190*------------------> HISTORICO - MANUTENCAO <------------------*
000200* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000210* ------  -------  ------  ------  -------------------------   *
000220*  V01    SEP/1988 CR8809  JJ      SISTEMA INICIAL - RELATORIO
000230*                                  DE CONTAGEM POR ANO E TIPO
000240*  V02    APR/1990 CR9021  JJ      INCLUI DESCOBERTA DE SENTIDOS
000250*                                  DE TRAFEGO PRESENTES (ATE 2)
000260*  V03    NOV/1991 CR9147  RTC     INCLUI TABELA DE RESULTADOS
000270*                                  (CMF/CRF/VARIACAO/REDUCAO)
000280*  V04    JUN/1993 CR9327  RTC     LINHA DE TOTAL POR QUEBRA DE
000290*                                  CONTROLE NO RESUMO ANUAL
000300*  V05    JAN/1995 CR9504  MDO     INCLUI ECO OPCIONAL DAS
000310*                                  REGRAS DE CMF (CARTAO S/N)
000320*  V06    AUG/1996 CR9642  MDO     INCLUI ECO OPCIONAL DO
000330*                                  CADASTRO NORMALIZADO
000340*  V07    DEC/1998 CR9895  KLB     BUG DO ANO 2000 - CABECALHO
000350*                                  E FAIXA DE ANOS EM 4 DIGITOS
000360*  V08    FEB/1999 CR9917  KLB     REGRESSAO POS-Y2K CONFIRMADA
000370*                                  NAS TABELAS DE RESUMO ANUAL
000380*  V09    SEP/2004 CR0491  ATP     PARKED PASSA A CONSIDERAR OS
000390*                                  CODIGOS 1 E 2 NA CONTAGEM,
000400*                                  IGUALANDO A REGRA DE REDUCAO
000410*  V10    MAR/2007 CR0705  ATP     COLUNA TOTAL INCLUIDA NA
000420*                                  TABELA DE RESULTADOS
000421*  V11    JAN/2011 CR1104  DWS     ARREDONDAMENTO DO CMF/CRF/
000422*                                  VARIACAO/REDUCAO FORCADO P/
000423*                                  CIMA (HALF-UP) INDEPENDENTE
000424*                                  DO SINAL DO RESULTADO
000425*  V12    JAN/2011 CR1105  DWS     TIPOS DE COLISAO DISTINTOS
000426*                                  PASSAM A SER ORDENADOS ANTES
000427*                                  DA EXIBICAO (0454-ORDENAR-
000428*                                  TIPOS), IGUALANDO O CRITERIO
000429*                                  JA USADO P/ OS SENTIDOS
000430*--------------------------------------------------------------*
000440 ENVIRONMENT DIVISION.
000450*====================*
000460 CONFIGURATION SECTION.
000470*---------------------*
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS WS-CLASSE-ALFA IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000510     .
000520 INPUT-OUTPUT SECTION.
000530*---------------------*
000540 FILE-CONTROL.
000550     SELECT ACIDCMF  ASSIGN TO ACIDCMFJ
000560            FILE STATUS  IS WS-FS-CMF
000570     .
000580     SELECT ARQREGRA ASSIGN TO ARQREGRJ
000590            FILE STATUS  IS WS-FS-REGRA
000600     .
000610     SELECT RELATORIO ASSIGN TO RELATJ
000620            FILE STATUS  IS WS-FS-REL
000630     .
000640 DATA DIVISION.
000650*=============*
000660 FILE SECTION.
000670*------------*
000680 FD  ACIDCMF
000690     LABEL RECORD OMITTED
000700     RECORDING MODE  F
000710     .
000720 01  REG-ACIDCMF             PIC X(240)
000730     .
000740 FD  ARQREGRA
000750     LABEL RECORD STANDARD
000760     RECORDING MODE  F
000770     .
000780 01  REG-ARQREGRA            PIC X(113)
000790     .
000800 FD  RELATORIO
000810     LABEL RECORD OMITTED
000820     RECORDING MODE  F
000830     .
000840 01  REG-RELATORIO           PIC X(132)
000850     .
000860 WORKING-STORAGE SECTION.
000870*-----------------------*
000880 01  FILLER                 PIC X(35)       VALUE
000890     '**** INICIO DA WORKING-STORAGE ****'.
000900
000910*-----> CARTAO DE PARAMETROS DO ESTUDO (VIA SYSIN)
000920 01  WS-CARTAO-PARM.
000930     05 CP-ROTA-PREFIXO     PIC X(02).
000940     05 CP-ROTA-NUMERO      PIC 9(05).
000950     05 CP-MP-INICIO        PIC 9(03)V9(03).
000960     05 CP-MP-FIM           PIC 9(03)V9(03).
000970     05 CP-ANO-INICIO       PIC 9(04).
000980     05 CP-ANO-FIM          PIC 9(04).
000990     05 CP-SW-ECO-REGRA     PIC X(01).
001000     05 CP-SW-ECO-ACID      PIC X(01).
001010     05 FILLER              PIC X(51).
001020
001030*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO
001040 01  WS-AREA-AUX.
001050     05  WS-QT-ACID             PIC S9(05) COMP.
001060     05  WS-IX-ACID             PIC S9(05) COMP.
001070     05  WS-IX-ANO              PIC S9(03) COMP.
001080     05  WS-IX-COL              PIC S9(03) COMP.
001090     05  WS-IX-TIPO             PIC S9(03) COMP.
001100     05  WS-IX-DIR              PIC S9(03) COMP.
001105     05  WS-IX-BOL              PIC S9(03) COMP.
001110     05  WS-QT-TIPO             PIC S9(03) COMP.
001120     05  WS-QT-DIR              PIC S9(03) COMP.
001130     05  WS-QT-ANOS             PIC S9(03) COMP.
001140     05  WS-CTLIDO              PIC S9(05) COMP.
001150     05  WS-CTREGRA             PIC S9(05) COMP.
001160     05  WS-CTLIN               PIC S9(03) COMP.
001170     05  WS-PAG-CAB             PIC S9(03) COMP.
001180     05  WS-ACHOU               PIC S9(01) COMP.
001190     05  WS-TEMP-DIR            PIC X(01).
001195     05  WS-TEMP-TIPO           PIC X(35).
001200     05  WS-DTSYS               PIC 9(06).
001210     05  WS-HRSYS               PIC 9(08).
001220     05  WS-DTEDI               PIC X(10).
001230     05  WS-HREDI               PIC X(11).
001240     05  WS-FS-CMF              PIC X(02).
001250     05  WS-FS-REGRA            PIC X(02).
001260     05  WS-FS-REL              PIC X(02).
001270     05  WS-MSG                 PIC X(30).
001280     05  WS-FS-MSG              PIC X(02).
001290     05  WS-TITULO-ESTUDO       PIC X(60).
001300     05  FILLER                 PIC X(10).
001310
001320*-----> FILTROS CORRENTES DE VARREDURA (RESUMO E RESULTADOS)
001330 01  WS-AREA-FILTRO.
001340     05  WS-FILTRO-DIRECAO      PIC X(01).
001350     05  WS-FILTRO-CATEGORIA    PIC S9(03) COMP.
001360     05  WS-SW-CATEGORIA        PIC X(01).
001370        88 CATEGORIA-CONFERE           VALUE 'S'.
001375     05  FILLER                 PIC X(04).
001380
001390*-----> SENTIDOS DE TRAFEGO PRESENTES (NO MAXIMO 2 REPORTADOS)
001400 77  WS-DIR-1                  PIC X(01).
001410 77  WS-DIR-2                  PIC X(01).
001420
001430*-----> ENTRADA - EXTRATO ACIDENTE + CMF CALCULADO (CGPRG013)
001440 01  WS-REG-ACIDCMF-E.
001450     05 AC-REPORT-NO         PIC X(12).
001460     05 AC-COUNTY-DESC       PIC X(20).
001470     05 AC-ROTA-TIPO         PIC X(02).
001480     05 AC-ROTA-NUMERO       PIC 9(05).
001490     05 AC-LOGMILE-DIR       PIC X(01).
001500     05 AC-LOG-MILE          PIC 9(03)V9(03).
001510     05 AC-HORA-ACID         PIC X(08).
001511     05 AC-HORA-ACID-F REDEFINES AC-HORA-ACID.
001512        10 AC-HA-HH          PIC XX.
001513        10 FILLER            PIC X(06).
001520     05 AC-DATA-ACID         PIC X(10).
001530     05 AC-ANO-ACID          PIC 9(04).
001540     05 AC-TIPO-RELATO       PIC X(22).
001550     05 AC-COLISAO-COD       PIC 9(02).
001560     05 AC-COLISAO-DESC      PIC X(35).
001570     05 AC-OBJFIXO-COD       PIC 9(02).
001580     05 AC-OBJFIXO-DESC      PIC X(30).
001590     05 AC-EVENTO-COD1       PIC 9(02).
001600     05 AC-EVENTO-DESC1      PIC X(30).
001610     05 AC-EVENTO-COD2       PIC 9(02).
001620     05 AC-EVENTO-DESC2      PIC X(30).
001630     05 AC-DIRECAO-CALC      PIC X(01).
001640     05 AC-CMF-CALC          PIC 9(03)V9(06).
001650     05 AC-IND-SEMREGRA      PIC X(01).
001660     05 FILLER               PIC X(06).
001670
001680*-----> ENTRADA - CADASTRO DE REGRAS DE CMF (SOMENTE ECO)
001690 01  WS-REG-REGRA-E.
001700     05 RG-SEGMENTO           PIC X(20).
001710     05 RG-MP-INICIO          PIC 9(03)V9(03).
001720     05 RG-MP-FIM             PIC 9(03)V9(03).
001730     05 RG-SEVERIDADE         PIC X(22).
001731     05 RG-SEVERIDADE-1 REDEFINES RG-SEVERIDADE
001732                                PIC X(01).
001740     05 RG-TIPO-COLISAO       PIC X(35).
001750     05 RG-DIRECAO            PIC X(03).
001760     05 RG-HORA-DIA           PIC X(08).
001761     05 RG-HORA-DIA-F REDEFINES RG-HORA-DIA.
001762        10 RG-HD-INICIO       PIC X(04).
001763        10 RG-HD-FIM          PIC X(04).
001770     05 RG-CMF-VALOR          PIC 9(01)V9(04).
001780     05 FILLER                PIC X(08).
001790
001800*-----> TABELA DE ACIDENTES DO ESTUDO (CARGA UNICA - ACIDCMF)
001810 01  WS-TAB-ACID.
001820     05 WS-ACID-OCR OCCURS 9999 TIMES.
001830        10 TA-ANO-ACID         PIC 9(04).
001840        10 TA-ANO-ACID-R REDEFINES TA-ANO-ACID
001850                                PIC S9(04) COMP.
001860        10 TA-TIPO-RELATO      PIC X(22).
001870        10 TA-COLISAO-COD      PIC 9(02).
001880        10 TA-COLISAO-DESC     PIC X(35).
001890        10 TA-OBJFIXO-COD      PIC 9(02).
001900        10 TA-EVENTO-COD1      PIC 9(02).
001910        10 TA-EVENTO-COD2      PIC 9(02).
001920        10 TA-DIRECAO-CALC     PIC X(01).
001930        10 TA-CMF-CALC         PIC 9(03)V9(06).
001935        10 FILLER              PIC X(02).
001940
001950*-----> TABELA DE TIPOS DE COLISAO DISTINTOS (SO CONFERENCIA)
001960 01  WS-TAB-TIPO.
001970     05 WS-TIPO-OCR OCCURS 50 TIMES
001980                                PIC X(35).
001985     05 FILLER              PIC X(04).
001990
002000*-----> TABELA DE SENTIDOS DE TRAFEGO DISTINTOS
002010 01  WS-TAB-DIR.
002020     05 WS-DIR-OCR OCCURS 5 TIMES
002030                                PIC X(01).
002035     05 FILLER              PIC X(04).
002040
002050*-----> ACUMULADOR DO RESUMO ANUAL POR CATEGORIA (UNIDADE 4)
002060 01  WS-TAB-RESUMO.
002070     05 WS-RESUMO-ANO OCCURS 60 TIMES.
002080        10 WR-ANO           PIC 9(04).
002090        10 WR-FATAL         PIC S9(05) COMP.
002100        10 WR-INJURY        PIC S9(05) COMP.
002110        10 WR-PROPDAM       PIC S9(05) COMP.
002120        10 WR-REAREND       PIC S9(05) COMP.
002130        10 WR-SIDESWIPE     PIC S9(05) COMP.
002140        10 WR-LEFTTURN      PIC S9(05) COMP.
002150        10 WR-FIXEDOBJ      PIC S9(05) COMP.
002160        10 WR-ANGLE         PIC S9(05) COMP.
002170        10 WR-OPPDIR        PIC S9(05) COMP.
002180        10 WR-PARKED        PIC S9(05) COMP.
002190        10 WR-PEDESTRIAN    PIC S9(05) COMP.
002200        10 WR-OTHER         PIC S9(05) COMP.
002205     05 FILLER              PIC X(04).
002210 01  WS-RESUMO-TOTAL.
002220        10 WT-FATAL         PIC S9(05) COMP.
002230        10 WT-INJURY        PIC S9(05) COMP.
002240        10 WT-PROPDAM       PIC S9(05) COMP.
002250        10 WT-REAREND       PIC S9(05) COMP.
002260        10 WT-SIDESWIPE     PIC S9(05) COMP.
002270        10 WT-LEFTTURN      PIC S9(05) COMP.
002280        10 WT-FIXEDOBJ      PIC S9(05) COMP.
002290        10 WT-ANGLE         PIC S9(05) COMP.
002300        10 WT-OPPDIR        PIC S9(05) COMP.
002310        10 WT-PARKED        PIC S9(05) COMP.
002320        10 WT-PEDESTRIAN    PIC S9(05) COMP.
002330        10 WT-OTHER         PIC S9(05) COMP.
002335     05 FILLER              PIC X(04).
002340
002350*-----> TABELA DE RESULTADOS POR COLUNA (UNIDADE 5) - 13 COLUNAS
002360 01  WS-TAB-RESULT.
002370     05 WS-RESULT-OCR OCCURS 13 TIMES.
002380        10 WRC-QTD          PIC S9(05) COMP.
002390        10 WRC-SOMA-CMF     PIC S9(07)V9(06).
002400        10 WRC-ANOMIN       PIC S9(04) COMP.
002410        10 WRC-ANOMAX       PIC S9(04) COMP.
002420        10 WRC-CMF          PIC S9(03)V9(06).
002430        10 WRC-CRF          PIC S9(03)V9(04).
002440        10 WRC-EXP          PIC S9(03)V9(06).
002450        10 WRC-ANR          PIC S9(05)V9(04).
002455        10 FILLER           PIC X(02).
002460
002470*-----> CABECALHOS DO RELATORIO (COMUM A TODAS AS SECOES)
002480 01  WS-CAB1.
002490     05  FILLER              PIC X(01)  VALUE SPACE.
002500     05  FILLER              PIC X(16)  VALUE
002510         'ANALISE DE CMF -'.
002520     05  CB1-TITULO          PIC X(60).
002530     05  FILLER              PIC X(09)  VALUE
002540         'PAGINA '.
002550     05  CB1-PAGINA          PIC ZZ9.
002560     05  FILLER              PIC X(43)  VALUE SPACES.
002570 01  WS-CAB2.
002580     05  FILLER              PIC X(01)  VALUE SPACE.
002590     05  CB2-TEXTO           PIC X(60).
002600     05  FILLER              PIC X(71)  VALUE SPACES.
002610 01  WS-HIFEN                PIC X(100) VALUE ALL '-'.
002620
002630*-----> LINHA DE ECO DAS REGRAS DE CMF                    (V05)
002640 01  WS-LIN-REGRA.
002650     05  FILLER              PIC X(01)  VALUE SPACE.
002660     05  LR-SEGMENTO         PIC X(20).
002670     05  FILLER              PIC X(01)  VALUE SPACE.
002680     05  LR-MP-INI-R         PIC ZZ9.999.
002690     05  FILLER              PIC X(01)  VALUE '-'.
002700     05  LR-MP-FIM-R         PIC ZZ9.999.
002710     05  FILLER              PIC X(02)  VALUE SPACES.
002720     05  LR-SEVERIDADE       PIC X(22).
002730     05  FILLER              PIC X(01)  VALUE SPACE.
002740     05  LR-TIPO-COLISAO     PIC X(22).
002750     05  FILLER              PIC X(01)  VALUE SPACE.
002760     05  LR-DIRECAO          PIC X(03).
002770     05  FILLER              PIC X(01)  VALUE SPACE.
002780     05  LR-HORA-DIA         PIC X(08).
002790     05  FILLER              PIC X(01)  VALUE SPACE.
002800     05  LR-CMF-VALOR-R      PIC 9.9999.
002810     05  FILLER              PIC X(20)  VALUE SPACES.
002820
002830*-----> LINHA DE ECO DO CADASTRO NORMALIZADO DE ACIDENTES  (V06)
002840 01  WS-LIN-ACID.
002850     05  FILLER              PIC X(01)  VALUE SPACE.
002860     05  LA-REPORT-NO        PIC X(12).
002870     05  FILLER              PIC X(01)  VALUE SPACE.
002880     05  LA-ROTA-TIPO        PIC X(02).
002890     05  FILLER              PIC X(01)  VALUE '-'.
002900     05  LA-ROTA-NUMERO-R    PIC ZZZZ9.
002910     05  FILLER              PIC X(01)  VALUE SPACE.
002920     05  LA-LOG-MILE-R       PIC ZZ9.999.
002930     05  FILLER              PIC X(01)  VALUE SPACE.
002940     05  LA-HORA-ACID        PIC X(08).
002950     05  FILLER              PIC X(01)  VALUE SPACE.
002960     05  LA-DATA-ACID        PIC X(10).
002970     05  FILLER              PIC X(01)  VALUE SPACE.
002980     05  LA-TIPO-RELATO      PIC X(22).
002990     05  FILLER              PIC X(01)  VALUE SPACE.
003000     05  LA-DIRECAO-CALC     PIC X(01).
003010     05  FILLER              PIC X(01)  VALUE SPACE.
003020     05  LA-CMF-CALC-R       PIC 9.999999.
003030     05  FILLER              PIC X(16)  VALUE SPACES.
003040
003050*-----> LINHA DA TABELA DE RESUMO ANUAL POR CATEGORIA       (V01)
003060 01  WS-LIN-RESUMO.
003070     05  LS-ROTULO           PIC X(08).
003080     05  FILLER              PIC X(02)  VALUE SPACES.
003090     05  LS-FATAL-R          PIC ZZZZ9.
003100     05  FILLER              PIC X(01)  VALUE SPACE.
003110     05  LS-INJURY-R         PIC ZZZZ9.
003120     05  FILLER              PIC X(01)  VALUE SPACE.
003130     05  LS-PROPDAM-R        PIC ZZZZ9.
003140     05  FILLER              PIC X(01)  VALUE SPACE.
003150     05  LS-REAREND-R        PIC ZZZZ9.
003160     05  FILLER              PIC X(01)  VALUE SPACE.
003170     05  LS-SIDESWP-R        PIC ZZZZ9.
003180     05  FILLER              PIC X(01)  VALUE SPACE.
003190     05  LS-LEFTTRN-R        PIC ZZZZ9.
003200     05  FILLER              PIC X(01)  VALUE SPACE.
003210     05  LS-FIXOBJ-R         PIC ZZZZ9.
003220     05  FILLER              PIC X(01)  VALUE SPACE.
003230     05  LS-ANGLE-R          PIC ZZZZ9.
003240     05  FILLER              PIC X(01)  VALUE SPACE.
003250     05  LS-OPPDIR-R         PIC ZZZZ9.
003260     05  FILLER              PIC X(01)  VALUE SPACE.
003270     05  LS-PARKED-R         PIC ZZZZ9.
003280     05  FILLER              PIC X(01)  VALUE SPACE.
003290     05  LS-PEDEST-R         PIC ZZZZ9.
003300     05  FILLER              PIC X(01)  VALUE SPACE.
003310     05  LS-OTHER-R          PIC ZZZZ9.
003320     05  FILLER              PIC X(13)  VALUE SPACES.
003330
003340*-----> LINHAS DA TABELA DE RESULTADOS (13 COLUNAS)        (V03)
003350 01  WS-LIN-RESULT-QTD.
003360     05  LQ-ROTULO           PIC X(11).
003370     05  LQ-VALOR-R  OCCURS 13 TIMES  PIC ZZZZ9.
003380     05  FILLER              PIC X(01)  VALUE SPACE.
003390 01  WS-LIN-RESULT-D4.
003400     05  LD4-ROTULO          PIC X(11).
003410     05  LD4-VALOR-R OCCURS 13 TIMES  PIC Z.9999.
003420     05  FILLER              PIC X(01)  VALUE SPACE.
003430 01  WS-LIN-RESULT-D2.
003440     05  LD2-ROTULO          PIC X(11).
003450     05  LD2-VALOR-R OCCURS 13 TIMES  PIC ZZZ.99.
003460     05  FILLER              PIC X(01)  VALUE SPACE.
003470
003480 01  WS-LIN-COLUNAS.
003490     05  FILLER              PIC X(11)  VALUE SPACES.
003500     05  FILLER              PIC X(07)  VALUE '  TOTAL'.
003510     05  FILLER              PIC X(07)  VALUE '  FATAL'.
003520     05  FILLER              PIC X(07)  VALUE ' INJURY'.
003530     05  FILLER              PIC X(07)  VALUE 'PROPDAM'.
003540     05  FILLER              PIC X(07)  VALUE 'REAREND'.
003550     05  FILLER              PIC X(07)  VALUE 'SIDESWP'.
003560     05  FILLER              PIC X(07)  VALUE 'LEFTTRN'.
003570     05  FILLER              PIC X(07)  VALUE ' FIXOBJ'.
003580     05  FILLER              PIC X(07)  VALUE '  ANGLE'.
003590     05  FILLER              PIC X(07)  VALUE ' OPPDIR'.
003600     05  FILLER              PIC X(07)  VALUE ' PARKED'.
003610     05  FILLER              PIC X(07)  VALUE ' PEDEST'.
003620     05  FILLER              PIC X(07)  VALUE '  OTHER'.
003630
003640 01  FILLER                 PIC X(35)       VALUE
003650     '****** FIM DA WORKING-STORAGE *****'.
003660*
003670 PROCEDURE DIVISION.
003680*==================*
003690*--------------------------------------------------------------*
003700*    PROCESSO PRINCIPAL
003710*--------------------------------------------------------------*
003720 000-CGPRG014.
003730
003740     PERFORM 010-INICIAR
003750     PERFORM 024-CARREGAR-ACIDCMF
003760     PERFORM 045-DESCOBRIR-TIPOS
003770     PERFORM 046-DESCOBRIR-DIRECOES
003780     PERFORM 070-RELAT-RESUMO
003790     PERFORM 090-RELAT-RESULT
003800     PERFORM 095-TERMINAR
003810     STOP RUN
003820     .
003830*--------------------------------------------------------------*
003840*    PROCEDIMENTOS INICIAIS
003850*--------------------------------------------------------------*
003860 010-INICIAR.
003870
003880     DISPLAY "*--------------------------*"
003890     DISPLAY "* CGPRG014 - MD SHA        *"
003900     DISPLAY "* RELATORIO FINAL DE CMF   *"
003910
003920     PERFORM 015-DATA-HORA
003930
003940     DISPLAY ' *----------------------------------------*'
003950     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
003960     DISPLAY ' *----------------------------------------*'
003970
003980     MOVE ZERO TO WS-PAG-CAB
003990     MOVE 99   TO WS-CTLIN
004000
004010     ACCEPT WS-CARTAO-PARM FROM SYSIN
004020     PERFORM 017-MONTAR-TITULO
004030
004040     PERFORM 020-ABRIR-ARQ
004050
004060     IF CP-SW-ECO-REGRA = 'S'
004070        PERFORM 060-ECO-REGRAS THRU 060-ECO-REGRAS-EXIT
004080     END-IF
004090     .
004100*--------------------------------------------------------------*
004110*    OBTER A DATA E HORA DO SISTEMA
004120*--------------------------------------------------------------*
004130 015-DATA-HORA.
004140
004150     ACCEPT  WS-DTSYS  FROM DATE
004160     STRING  WS-DTSYS  (5:2) '/'
004170             WS-DTSYS  (3:2) '/20'
004180             WS-DTSYS  (1:2)
004190     DELIMITED BY SIZE INTO WS-DTEDI
004200
004210     ACCEPT  WS-HRSYS  FROM TIME
004220     STRING  WS-HRSYS  (1:2) ':'
004230             WS-HRSYS  (3:2) ':'
004240             WS-HRSYS  (5:2) ':'
004250             WS-HRSYS  (7:2)
004260     DELIMITED BY SIZE INTO WS-HREDI
004270     .
004280*--------------------------------------------------------------*
004290*    MONTAR O TITULO DO ESTUDO PARA OS CABECALHOS
004300*--------------------------------------------------------------*
004310 017-MONTAR-TITULO.
004320
004330     STRING  CP-ROTA-PREFIXO   '-'
004340             CP-ROTA-NUMERO    ' ['
004350             CP-MP-INICIO      '-'
004360             CP-MP-FIM         '] ('
004370             CP-ANO-INICIO     '-'
004380             CP-ANO-FIM        ') CMF ANALYSIS'
004390        DELIMITED BY SIZE INTO WS-TITULO-ESTUDO
004400     .
004410*--------------------------------------------------------------*
004420*    ABERTURA DOS ARQUIVOS
004430*--------------------------------------------------------------*
004440 020-ABRIR-ARQ.
004450
004460     OPEN INPUT  ACIDCMF
004470     IF WS-FS-CMF NOT = '00'
004480        MOVE 'ERRO AO ABRIR O ACIDCMF'   TO WS-MSG
004490        MOVE WS-FS-CMF                   TO WS-FS-MSG
004500        GO TO 999-ERRO
004510     END-IF
004520
004530     OPEN OUTPUT RELATORIO
004540     IF WS-FS-REL NOT = '00'
004550        MOVE 'ERRO AO ABRIR O RELATORIO' TO WS-MSG
004560        MOVE WS-FS-REL                   TO WS-FS-MSG
004570        GO TO 999-ERRO
004580     END-IF
004590     .
004600*--------------------------------------------------------------*
004610*    ECO OPCIONAL DO CADASTRO DE REGRAS DE CMF            (V05)
004620*--------------------------------------------------------------*
004630 060-ECO-REGRAS.
004640
004650     MOVE ZERO TO WS-CTREGRA
004660     OPEN INPUT ARQREGRA
004670     IF WS-FS-REGRA NOT = '00'
004680        MOVE 'ERRO AO ABRIR O ARQREGRA'  TO WS-MSG
004690        MOVE WS-FS-REGRA                 TO WS-FS-MSG
004700        GO TO 999-ERRO
004710     END-IF
004720
004730     PERFORM 062-IMPCAB-REGRAS
004740
004750     PERFORM 061-LER-REGRA UNTIL WS-FS-REGRA = '10'
004760
004770     CLOSE ARQREGRA
004780     .
004790 061-LER-REGRA.
004800
004810     READ ARQREGRA INTO WS-REG-REGRA-E
004820     IF WS-FS-REGRA NOT = '00' AND '10'
004830        MOVE 'ERRO NA LEITURA DO ARQREGRA' TO WS-MSG
004840        MOVE WS-FS-REGRA                   TO WS-FS-MSG
004850        GO TO 999-ERRO
004860     ELSE
004870        IF WS-FS-REGRA = '00'
004880           ADD 1 TO WS-CTREGRA
004890           IF WS-CTLIN > 55
004900              PERFORM 062-IMPCAB-REGRAS
004910           END-IF
004920           MOVE SPACES           TO WS-LIN-REGRA
004930           MOVE RG-SEGMENTO      TO LR-SEGMENTO
004940           MOVE RG-MP-INICIO     TO LR-MP-INI-R
004950           MOVE RG-MP-FIM        TO LR-MP-FIM-R
004960           MOVE RG-SEVERIDADE    TO LR-SEVERIDADE
004970           MOVE RG-TIPO-COLISAO  TO LR-TIPO-COLISAO
004980           MOVE RG-DIRECAO       TO LR-DIRECAO
004990           MOVE RG-HORA-DIA      TO LR-HORA-DIA
005000           MOVE RG-CMF-VALOR     TO LR-CMF-VALOR-R
005010           WRITE REG-RELATORIO FROM WS-LIN-REGRA
005020              AFTER ADVANCING 1 LINE
005030           ADD 1 TO WS-CTLIN
005040        END-IF
005050     END-IF
005060     .
005070 062-IMPCAB-REGRAS.
005080
005090     ADD 1 TO WS-PAG-CAB
005100     MOVE WS-TITULO-ESTUDO TO CB1-TITULO
005110     MOVE WS-PAG-CAB       TO CB1-PAGINA
005120     WRITE REG-RELATORIO FROM WS-CAB1
005130        AFTER ADVANCING C01
005131     IF WS-FS-REL NOT = '00'
005132        MOVE 'ERRO NA GRAVACAO DO RELATORIO' TO WS-MSG
005133        MOVE WS-FS-REL                       TO WS-FS-MSG
005134        GO TO 999-ERRO
005135     END-IF
005140     MOVE 'ECO DE ENTRADA - REGRAS DE CMF' TO CB2-TEXTO
005150     WRITE REG-RELATORIO FROM WS-CAB2
005160        AFTER ADVANCING 2 LINES
005170     WRITE REG-RELATORIO FROM WS-HIFEN
005180        AFTER ADVANCING 1 LINE
005190     MOVE 3 TO WS-CTLIN
005200     .
005210 060-ECO-REGRAS-EXIT.
005220     EXIT.
005230*--------------------------------------------------------------*
005240*    CARGA DO EXTRATO ACIDENTE+CMF - ECO OPCIONAL      (V01/V06)
005250*--------------------------------------------------------------*
005260 024-CARREGAR-ACIDCMF.
005270
005280     MOVE ZERO TO WS-QT-ACID
005290
005300     IF CP-SW-ECO-ACID = 'S'
005310        PERFORM 067-IMPCAB-ACID
005320     END-IF
005330
005340     PERFORM 0241-LER-ACIDCMF UNTIL WS-FS-CMF = '10'
005350     .
005360 0241-LER-ACIDCMF.
005370
005380     READ ACIDCMF INTO WS-REG-ACIDCMF-E
005390     IF WS-FS-CMF NOT = '00' AND '10'
005400        MOVE 'ERRO NA LEITURA DO ACIDCMF' TO WS-MSG
005410        MOVE WS-FS-CMF                    TO WS-FS-MSG
005420        GO TO 999-ERRO
005430     ELSE
005440        IF WS-FS-CMF = '00'
005450           ADD 1 TO WS-CTLIDO
005460           ADD 1 TO WS-QT-ACID
005470           MOVE AC-ANO-ACID     TO TA-ANO-ACID    (WS-QT-ACID)
005480           MOVE AC-TIPO-RELATO  TO TA-TIPO-RELATO (WS-QT-ACID)
005490           MOVE AC-COLISAO-COD  TO TA-COLISAO-COD (WS-QT-ACID)
005500           MOVE AC-COLISAO-DESC TO TA-COLISAO-DESC(WS-QT-ACID)
005510           MOVE AC-OBJFIXO-COD  TO TA-OBJFIXO-COD (WS-QT-ACID)
005520           MOVE AC-EVENTO-COD1  TO TA-EVENTO-COD1 (WS-QT-ACID)
005530           MOVE AC-EVENTO-COD2  TO TA-EVENTO-COD2 (WS-QT-ACID)
005540           MOVE AC-DIRECAO-CALC TO TA-DIRECAO-CALC(WS-QT-ACID)
005550           MOVE AC-CMF-CALC     TO TA-CMF-CALC    (WS-QT-ACID)
005560           IF CP-SW-ECO-ACID = 'S'
005570              PERFORM 065-IMP-LINHA-ACID
005580           END-IF
005590        END-IF
005600     END-IF
005610     .
005620 065-IMP-LINHA-ACID.
005630
005640     IF WS-CTLIN > 55
005650        PERFORM 067-IMPCAB-ACID
005660     END-IF
005670     MOVE SPACES           TO WS-LIN-ACID
005680     MOVE AC-REPORT-NO     TO LA-REPORT-NO
005690     MOVE AC-ROTA-TIPO     TO LA-ROTA-TIPO
005700     MOVE AC-ROTA-NUMERO   TO LA-ROTA-NUMERO-R
005710     MOVE AC-LOG-MILE      TO LA-LOG-MILE-R
005720     MOVE AC-HORA-ACID     TO LA-HORA-ACID
005730     MOVE AC-DATA-ACID     TO LA-DATA-ACID
005740     MOVE AC-TIPO-RELATO   TO LA-TIPO-RELATO
005750     MOVE AC-DIRECAO-CALC  TO LA-DIRECAO-CALC
005760     MOVE AC-CMF-CALC      TO LA-CMF-CALC-R
005770     WRITE REG-RELATORIO FROM WS-LIN-ACID
005780        AFTER ADVANCING 1 LINE
005790     ADD 1 TO WS-CTLIN
005800     .
005810 067-IMPCAB-ACID.
005820
005830     ADD 1 TO WS-PAG-CAB
005840     MOVE WS-TITULO-ESTUDO TO CB1-TITULO
005850     MOVE WS-PAG-CAB       TO CB1-PAGINA
005860     WRITE REG-RELATORIO FROM WS-CAB1
005870        AFTER ADVANCING C01
005871     IF WS-FS-REL NOT = '00'
005872        MOVE 'ERRO NA GRAVACAO DO RELATORIO' TO WS-MSG
005873        MOVE WS-FS-REL                       TO WS-FS-MSG
005874        GO TO 999-ERRO
005875     END-IF
005880     MOVE 'ECO DE ENTRADA - CADASTRO NORMALIZADO DE ACIDENTES'
005890                           TO CB2-TEXTO
005900     WRITE REG-RELATORIO FROM WS-CAB2
005910        AFTER ADVANCING 2 LINES
005920     WRITE REG-RELATORIO FROM WS-HIFEN
005930        AFTER ADVANCING 1 LINE
005940     MOVE 3 TO WS-CTLIN
005950     .
005960*--------------------------------------------------------------*
005970*    DESCOBRIR OS TIPOS DE COLISAO DISTINTOS (SO CONFERENCIA)
005980*--------------------------------------------------------------*
005990 045-DESCOBRIR-TIPOS.
006000
006010     MOVE ZERO TO WS-QT-TIPO
006020     PERFORM 0451-TESTAR-TIPO
006030        VARYING WS-IX-ACID FROM 1 BY 1
006040        UNTIL WS-IX-ACID > WS-QT-ACID
006050
006060     DISPLAY ' * TIPOS DE COLISAO DISTINTOS NO ESTUDO = '
006070             WS-QT-TIPO
006075     PERFORM 0454-ORDENAR-TIPOS
006080     PERFORM 0453-EXIBIR-TIPO
006090        VARYING WS-IX-TIPO FROM 1 BY 1
006100        UNTIL WS-IX-TIPO > WS-QT-TIPO
006110     .
006120 0451-TESTAR-TIPO.
006130
006140     IF TA-COLISAO-DESC (WS-IX-ACID) NOT = SPACES
006150        MOVE ZERO TO WS-ACHOU
006160        PERFORM 0452-COMPARAR-TIPO
006170           VARYING WS-IX-TIPO FROM 1 BY 1
006180           UNTIL WS-IX-TIPO > WS-QT-TIPO
006190        IF WS-ACHOU = 0
006200           ADD 1 TO WS-QT-TIPO
006210           MOVE TA-COLISAO-DESC (WS-IX-ACID)
006220              TO WS-TIPO-OCR (WS-QT-TIPO)
006230        END-IF
006240     END-IF
006250     .
006260 0452-COMPARAR-TIPO.
006270
006280     IF WS-TIPO-OCR (WS-IX-TIPO) = TA-COLISAO-DESC (WS-IX-ACID)
006290        MOVE 1 TO WS-ACHOU
006300     END-IF
006310     .
006320 0453-EXIBIR-TIPO.
006330
006340     DISPLAY ' *   - ' WS-TIPO-OCR (WS-IX-TIPO)
006350     .
006351*    ORDENACAO POR BOLHA DOS TIPOS DE COLISAO DISTINTOS   (V12)
006352*    (LISTA EXIBIDA EM ORDEM CRESCENTE, CONFORME O ESTUDO)
006353 0454-ORDENAR-TIPOS.
006354     PERFORM 0455-PASSO-BOLHA-TIPO
006355        VARYING WS-IX-BOL FROM 1 BY 1
006356        UNTIL WS-IX-BOL >= WS-QT-TIPO
006357     .
006358 0455-PASSO-BOLHA-TIPO.
006359     PERFORM 0456-COMPARAR-BOLHA-TIPO
006360        VARYING WS-IX-DIR FROM 1 BY 1
006361        UNTIL WS-IX-DIR > WS-QT-TIPO - WS-IX-BOL
006362     .
006363 0456-COMPARAR-BOLHA-TIPO.
006364     IF WS-TIPO-OCR (WS-IX-DIR) > WS-TIPO-OCR (WS-IX-DIR + 1)
006365        MOVE WS-TIPO-OCR (WS-IX-DIR)     TO WS-TEMP-TIPO
006366        MOVE WS-TIPO-OCR (WS-IX-DIR + 1)
006367           TO WS-TIPO-OCR (WS-IX-DIR)
006368        MOVE WS-TEMP-TIPO
006369           TO WS-TIPO-OCR (WS-IX-DIR + 1)
006370     END-IF
006371     .
006372*--------------------------------------------------------------*
006373*    DESCOBRIR OS SENTIDOS DE TRAFEGO DISTINTOS (ATE 2)
006374*--------------------------------------------------------------*
006390 046-DESCOBRIR-DIRECOES.
006400
006410     MOVE ZERO TO WS-QT-DIR
006420     PERFORM 0461-TESTAR-DIRECAO
006430        VARYING WS-IX-ACID FROM 1 BY 1
006440        UNTIL WS-IX-ACID > WS-QT-ACID
006450
006460     PERFORM 0463-ORDENAR-DIRECOES
006470
006480     MOVE SPACE TO WS-DIR-1 WS-DIR-2
006490     IF WS-QT-DIR >= 1
006500        MOVE WS-DIR-OCR (1) TO WS-DIR-1
006510     END-IF
006520     IF WS-QT-DIR >= 2
006530        MOVE WS-DIR-OCR (2) TO WS-DIR-2
006540     END-IF
006550
006560     DISPLAY ' * SENTIDOS DE TRAFEGO NO ESTUDO = ' WS-QT-DIR
006570        ' (' WS-DIR-1 '/' WS-DIR-2 ')'
006580     .
006590 0461-TESTAR-DIRECAO.
006600
006610     IF TA-DIRECAO-CALC (WS-IX-ACID) NOT = 'U'
006620        AND TA-DIRECAO-CALC (WS-IX-ACID) NOT = SPACE
006630        MOVE ZERO TO WS-ACHOU
006640        PERFORM 0462-COMPARAR-DIRECAO
006650           VARYING WS-IX-DIR FROM 1 BY 1
006660           UNTIL WS-IX-DIR > WS-QT-DIR
006670        IF WS-ACHOU = 0
006680           ADD 1 TO WS-QT-DIR
006690           MOVE TA-DIRECAO-CALC (WS-IX-ACID)
006700              TO WS-DIR-OCR (WS-QT-DIR)
006710        END-IF
006720     END-IF
006730     .
006740 0462-COMPARAR-DIRECAO.
006750
006760     IF WS-DIR-OCR (WS-IX-DIR) = TA-DIRECAO-CALC (WS-IX-ACID)
006770        MOVE 1 TO WS-ACHOU
006780     END-IF
006790     .
006800 0463-ORDENAR-DIRECOES.
006810*    ORDENACAO POR BOLHA (TABELA PEQUENA - NO MAX 5 SENTIDOS)
006820     PERFORM 0464-PASSO-BOLHA
006830        VARYING WS-IX-DIR FROM 1 BY 1
006840        UNTIL WS-IX-DIR >= WS-QT-DIR
006850     .
006860 0464-PASSO-BOLHA.
006870
006880     PERFORM 0465-COMPARAR-BOLHA
006890        VARYING WS-IX-TIPO FROM 1 BY 1
006900        UNTIL WS-IX-TIPO > WS-QT-DIR - WS-IX-DIR
006910     .
006920 0465-COMPARAR-BOLHA.
006930
006940     IF WS-DIR-OCR (WS-IX-TIPO) > WS-DIR-OCR (WS-IX-TIPO + 1)
006950        MOVE WS-DIR-OCR (WS-IX-TIPO)     TO WS-TEMP-DIR
006960        MOVE WS-DIR-OCR (WS-IX-TIPO + 1)
006970           TO WS-DIR-OCR (WS-IX-TIPO)
006980        MOVE WS-TEMP-DIR
006990           TO WS-DIR-OCR (WS-IX-TIPO + 1)
007000     END-IF
007010     .
007020*--------------------------------------------------------------*
007030*    RELATORIO DE RESUMO ANUAL POR CATEGORIA          (UNIDADE 4)
007040*--------------------------------------------------------------*
007050 070-RELAT-RESUMO.
007060
007070     MOVE SPACE TO WS-FILTRO-DIRECAO
007080     PERFORM 072-ACUMULAR-RESUMO
007090     PERFORM 075-IMPRIME-RESUMO
007100     IF WS-QT-DIR >= 1
007110        MOVE WS-DIR-1 TO WS-FILTRO-DIRECAO
007120        PERFORM 072-ACUMULAR-RESUMO
007130        PERFORM 075-IMPRIME-RESUMO
007140     END-IF
007150     IF WS-QT-DIR >= 2
007160        MOVE WS-DIR-2 TO WS-FILTRO-DIRECAO
007170        PERFORM 072-ACUMULAR-RESUMO
007180        PERFORM 075-IMPRIME-RESUMO
007190     END-IF
007200     .
007210*--------------------------------------------------------------*
007220*    ACUMULAR OS CONTADORES DO RESUMO ANUAL POR CATEGORIA
007230*--------------------------------------------------------------*
007240 072-ACUMULAR-RESUMO.
007250
007260     MOVE ZERO TO WS-QT-ANOS
007270     PERFORM 0721-ZERAR-ANO
007280        VARYING WS-IX-ANO FROM 1 BY 1 UNTIL WS-IX-ANO > 60
007290     MOVE ZERO TO WS-RESUMO-TOTAL
007300
007310     PERFORM 0723-ACUMULAR-ACIDENTE
007320        VARYING WS-IX-ACID FROM 1 BY 1
007330        UNTIL WS-IX-ACID > WS-QT-ACID
007340     .
007350 0721-ZERAR-ANO.
007360
007370     MOVE ZERO TO WR-ANO      (WS-IX-ANO)
007380     MOVE ZERO TO WR-FATAL    (WS-IX-ANO)
007390     MOVE ZERO TO WR-INJURY   (WS-IX-ANO)
007400     MOVE ZERO TO WR-PROPDAM  (WS-IX-ANO)
007410     MOVE ZERO TO WR-REAREND  (WS-IX-ANO)
007420     MOVE ZERO TO WR-SIDESWIPE(WS-IX-ANO)
007430     MOVE ZERO TO WR-LEFTTURN (WS-IX-ANO)
007440     MOVE ZERO TO WR-FIXEDOBJ (WS-IX-ANO)
007450     MOVE ZERO TO WR-ANGLE    (WS-IX-ANO)
007460     MOVE ZERO TO WR-OPPDIR   (WS-IX-ANO)
007470     MOVE ZERO TO WR-PARKED   (WS-IX-ANO)
007480     MOVE ZERO TO WR-PEDESTRIAN(WS-IX-ANO)
007490     MOVE ZERO TO WR-OTHER    (WS-IX-ANO)
007500     .
007510 0723-ACUMULAR-ACIDENTE.
007520
007530     IF WS-FILTRO-DIRECAO = SPACE
007540        OR TA-DIRECAO-CALC (WS-IX-ACID) = WS-FILTRO-DIRECAO
007550        COMPUTE WS-IX-ANO =
007560           TA-ANO-ACID-R (WS-IX-ACID) - CP-ANO-INICIO + 1
007570        IF WS-IX-ANO >= 1 AND WS-IX-ANO <= 60
007580           IF WS-QT-ANOS < WS-IX-ANO
007590              MOVE WS-IX-ANO TO WS-QT-ANOS
007600           END-IF
007610           MOVE TA-ANO-ACID (WS-IX-ACID) TO WR-ANO (WS-IX-ANO)
007620
007630           IF TA-TIPO-RELATO (WS-IX-ACID) = 'Fatal Crash'
007640              ADD 1 TO WR-FATAL (WS-IX-ANO)  WT-FATAL
007650           END-IF
007660           IF TA-TIPO-RELATO (WS-IX-ACID) = 'Injury Crash'
007670              ADD 1 TO WR-INJURY (WS-IX-ANO) WT-INJURY
007680           END-IF
007690           IF TA-TIPO-RELATO (WS-IX-ACID) =
007700              'Property Damage Crash'
007710              ADD 1 TO WR-PROPDAM (WS-IX-ANO) WT-PROPDAM
007720           END-IF
007730           IF TA-COLISAO-COD (WS-IX-ACID) = 3
007740              OR TA-COLISAO-COD (WS-IX-ACID) = 4
007750              OR TA-COLISAO-COD (WS-IX-ACID) = 5
007760              ADD 1 TO WR-REAREND (WS-IX-ANO) WT-REAREND
007770           END-IF
007780           IF TA-COLISAO-COD (WS-IX-ACID) = 6
007790              OR TA-COLISAO-COD (WS-IX-ACID) = 7
007800              ADD 1 TO WR-SIDESWIPE (WS-IX-ANO) WT-SIDESWIPE
007810           END-IF
007820           IF TA-COLISAO-COD (WS-IX-ACID) = 2
007830              OR TA-COLISAO-COD (WS-IX-ACID) = 5
007840              OR TA-COLISAO-COD (WS-IX-ACID) = 9
007850              OR TA-COLISAO-COD (WS-IX-ACID) = 10
007860              OR TA-COLISAO-COD (WS-IX-ACID) = 13
007870              OR TA-COLISAO-COD (WS-IX-ACID) = 14
007880              ADD 1 TO WR-LEFTTURN (WS-IX-ANO) WT-LEFTTURN
007890           END-IF
007900           IF TA-OBJFIXO-COD (WS-IX-ACID) > 0
007910              ADD 1 TO WR-FIXEDOBJ (WS-IX-ANO) WT-FIXEDOBJ
007920           END-IF
007930           IF TA-COLISAO-COD (WS-IX-ACID) = 12
007940              OR TA-COLISAO-COD (WS-IX-ACID) = 13
007950              OR TA-COLISAO-COD (WS-IX-ACID) = 14
007960              ADD 1 TO WR-ANGLE (WS-IX-ANO) WT-ANGLE
007970           END-IF
007980           IF TA-COLISAO-COD (WS-IX-ACID) = 6
007990              OR TA-COLISAO-COD (WS-IX-ACID) = 15
008000              ADD 1 TO WR-OPPDIR (WS-IX-ANO) WT-OPPDIR
008010           END-IF
008020           IF TA-EVENTO-COD1 (WS-IX-ACID) = 1
008030              OR TA-EVENTO-COD1 (WS-IX-ACID) = 2
008040              OR TA-EVENTO-COD2 (WS-IX-ACID) = 1
008050              OR TA-EVENTO-COD2 (WS-IX-ACID) = 2
008060              ADD 1 TO WR-PARKED (WS-IX-ANO) WT-PARKED
008070           END-IF
008080           IF TA-EVENTO-COD1 (WS-IX-ACID) = 3
008090              OR TA-EVENTO-COD2 (WS-IX-ACID) = 3
008100              ADD 1 TO WR-PEDESTRIAN (WS-IX-ANO) WT-PEDESTRIAN
008110           END-IF
008120        END-IF
008130     END-IF
008140     .
008150*--------------------------------------------------------------*
008160*    IMPRIMIR A TABELA DE RESUMO ANUAL DE UM ESCOPO         (V04)
008170*--------------------------------------------------------------*
008180 075-IMPRIME-RESUMO.
008190
008200     PERFORM 080-IMPCAB-RESUMO
008210
008220     PERFORM 077-IMP-LINHA-ANO
008230        VARYING WS-IX-ANO FROM 1 BY 1
008240        UNTIL WS-IX-ANO > WS-QT-ANOS
008250
008260     IF WS-CTLIN > 55
008270        PERFORM 080-IMPCAB-RESUMO
008280     END-IF
008290     MOVE SPACES     TO WS-LIN-RESUMO
008300     MOVE 'TOTAL'    TO LS-ROTULO
008310     MOVE WT-FATAL   TO LS-FATAL-R
008320     MOVE WT-INJURY  TO LS-INJURY-R
008330     MOVE WT-PROPDAM TO LS-PROPDAM-R
008340     MOVE WT-REAREND TO LS-REAREND-R
008350     MOVE WT-SIDESWIPE TO LS-SIDESWP-R
008360     MOVE WT-LEFTTURN  TO LS-LEFTTRN-R
008370     MOVE WT-FIXEDOBJ  TO LS-FIXOBJ-R
008380     MOVE WT-ANGLE     TO LS-ANGLE-R
008390     MOVE WT-OPPDIR    TO LS-OPPDIR-R
008400     MOVE WT-PARKED    TO LS-PARKED-R
008410     MOVE WT-PEDESTRIAN TO LS-PEDEST-R
008420     MOVE WT-OTHER     TO LS-OTHER-R
008430     WRITE REG-RELATORIO FROM WS-LIN-RESUMO
008440        AFTER ADVANCING 1 LINE
008450     ADD 1 TO WS-CTLIN
008460     .
008470 077-IMP-LINHA-ANO.
008480
008490     IF WS-CTLIN > 55
008500        PERFORM 080-IMPCAB-RESUMO
008510     END-IF
008520     MOVE SPACES               TO WS-LIN-RESUMO
008530     MOVE WR-ANO (WS-IX-ANO)   TO LS-ROTULO
008540     MOVE WR-FATAL     (WS-IX-ANO) TO LS-FATAL-R
008550     MOVE WR-INJURY    (WS-IX-ANO) TO LS-INJURY-R
008560     MOVE WR-PROPDAM   (WS-IX-ANO) TO LS-PROPDAM-R
008570     MOVE WR-REAREND   (WS-IX-ANO) TO LS-REAREND-R
008580     MOVE WR-SIDESWIPE (WS-IX-ANO) TO LS-SIDESWP-R
008590     MOVE WR-LEFTTURN  (WS-IX-ANO) TO LS-LEFTTRN-R
008600     MOVE WR-FIXEDOBJ  (WS-IX-ANO) TO LS-FIXOBJ-R
008610     MOVE WR-ANGLE     (WS-IX-ANO) TO LS-ANGLE-R
008620     MOVE WR-OPPDIR    (WS-IX-ANO) TO LS-OPPDIR-R
008630     MOVE WR-PARKED    (WS-IX-ANO) TO LS-PARKED-R
008640     MOVE WR-PEDESTRIAN(WS-IX-ANO) TO LS-PEDEST-R
008650     MOVE WR-OTHER     (WS-IX-ANO) TO LS-OTHER-R
008660     WRITE REG-RELATORIO FROM WS-LIN-RESUMO
008670        AFTER ADVANCING 1 LINE
008680     ADD 1 TO WS-CTLIN
008690     .
008700 080-IMPCAB-RESUMO.
008710
008720     ADD 1 TO WS-PAG-CAB
008730     MOVE WS-TITULO-ESTUDO TO CB1-TITULO
008740     MOVE WS-PAG-CAB       TO CB1-PAGINA
008750     WRITE REG-RELATORIO FROM WS-CAB1
008760        AFTER ADVANCING C01
008761     IF WS-FS-REL NOT = '00'
008762        MOVE 'ERRO NA GRAVACAO DO RELATORIO' TO WS-MSG
008763        MOVE WS-FS-REL                       TO WS-FS-MSG
008764        GO TO 999-ERRO
008765     END-IF
008770
008780     IF WS-FILTRO-DIRECAO = SPACE
008790        MOVE 'RESUMO ANUAL POR CATEGORIA - TOTAL'
008800           TO CB2-TEXTO
008810     ELSE
008820        IF WS-FILTRO-DIRECAO = 'N'
008830           MOVE 'RESUMO ANUAL POR CATEGORIA - NORTHBOUND'
008840              TO CB2-TEXTO
008850        ELSE
008860           IF WS-FILTRO-DIRECAO = 'S'
008870              MOVE 'RESUMO ANUAL POR CATEGORIA - SOUTHBOUND'
008880                 TO CB2-TEXTO
008890           ELSE
008900              IF WS-FILTRO-DIRECAO = 'E'
008910                 MOVE 'RESUMO ANUAL POR CATEGORIA - EASTBOUND'
008920                    TO CB2-TEXTO
008930              ELSE
008940                 MOVE 'RESUMO ANUAL POR CATEGORIA - WESTBOUND'
008950                    TO CB2-TEXTO
008960              END-IF
008970           END-IF
008980        END-IF
008990     END-IF
009000     WRITE REG-RELATORIO FROM WS-CAB2
009010        AFTER ADVANCING 2 LINES
009020
009030     WRITE REG-RELATORIO FROM WS-LIN-COLUNAS
009040        AFTER ADVANCING 1 LINE
009050     WRITE REG-RELATORIO FROM WS-HIFEN
009060        AFTER ADVANCING 1 LINE
009070     MOVE 4 TO WS-CTLIN
009080     .
009090*--------------------------------------------------------------*
009100*    RELATORIO DE RESULTADOS (CMF / CRF / VARIACAO / REDUCAO)
009110*    (UNIDADE 5)
009120*--------------------------------------------------------------*
009130 090-RELAT-RESULT.
009140
009150     MOVE SPACE TO WS-FILTRO-DIRECAO
009160     PERFORM 092-CALC-ESTATISTICA
009170        VARYING WS-IX-COL FROM 1 BY 1 UNTIL WS-IX-COL > 13
009180     PERFORM 096-IMPRIME-RESULT
009190
009200     IF WS-QT-DIR >= 1
009210        MOVE WS-DIR-1 TO WS-FILTRO-DIRECAO
009220        PERFORM 092-CALC-ESTATISTICA
009230           VARYING WS-IX-COL FROM 1 BY 1 UNTIL WS-IX-COL > 13
009240        PERFORM 096-IMPRIME-RESULT
009250     END-IF
009260
009270     IF WS-QT-DIR >= 2
009280        MOVE WS-DIR-2 TO WS-FILTRO-DIRECAO
009290        PERFORM 092-CALC-ESTATISTICA
009300           VARYING WS-IX-COL FROM 1 BY 1 UNTIL WS-IX-COL > 13
009310        PERFORM 096-IMPRIME-RESULT
009320     END-IF
009330     .
009340*--------------------------------------------------------------*
009350*    CALCULAR AS 5 ESTATISTICAS DE REDUCAO PARA UMA COLUNA
009360*--------------------------------------------------------------*
009370 092-CALC-ESTATISTICA.
009380
009390     MOVE WS-IX-COL TO WS-FILTRO-CATEGORIA
009400     MOVE ZERO TO WRC-QTD    (WS-IX-COL)
009410     MOVE ZERO TO WRC-SOMA-CMF (WS-IX-COL)
009420     MOVE ZERO TO WRC-ANOMIN (WS-IX-COL)
009430     MOVE ZERO TO WRC-ANOMAX (WS-IX-COL)
009440
009450     PERFORM 0921-VARRER-ACIDENTES
009460        VARYING WS-IX-ACID FROM 1 BY 1
009470        UNTIL WS-IX-ACID > WS-QT-ACID
009480
009490     IF WRC-QTD (WS-IX-COL) = 0
009500        MOVE ZERO TO WRC-CMF (WS-IX-COL)
009510        MOVE ZERO TO WRC-CRF (WS-IX-COL)
009520        MOVE ZERO TO WRC-EXP (WS-IX-COL)
009530        MOVE ZERO TO WRC-ANR (WS-IX-COL)
009540     ELSE
009550        COMPUTE WRC-CMF (WS-IX-COL) ROUNDED MODE IS HALF-UP =
009560           WRC-SOMA-CMF (WS-IX-COL) / WRC-QTD (WS-IX-COL)
009570        COMPUTE WRC-CRF (WS-IX-COL) ROUNDED MODE IS HALF-UP =
009580           (1 - WRC-CMF (WS-IX-COL)) * 100
009590        COMPUTE WRC-EXP (WS-IX-COL) ROUNDED MODE IS HALF-UP =
009600           WRC-CMF (WS-IX-COL) - 1
009610        COMPUTE WRC-ANR (WS-IX-COL) ROUNDED MODE IS HALF-UP =
009620           (1 - WRC-CMF (WS-IX-COL)) * WRC-QTD (WS-IX-COL)
009630           / (1 + WRC-ANOMAX (WS-IX-COL) - WRC-ANOMIN (WS-IX-COL))
009640     END-IF
009650     .
009660 0921-VARRER-ACIDENTES.
009670
009680     IF WS-FILTRO-DIRECAO = SPACE
009690        OR TA-DIRECAO-CALC (WS-IX-ACID) = WS-FILTRO-DIRECAO
009700        PERFORM 094-TESTAR-CATEGORIA
009710        IF CATEGORIA-CONFERE
009720           ADD 1 TO WRC-QTD (WS-IX-COL)
009730           ADD TA-CMF-CALC (WS-IX-ACID)
009740              TO WRC-SOMA-CMF (WS-IX-COL)
009750           IF WRC-QTD (WS-IX-COL) = 1
009760              MOVE TA-ANO-ACID-R (WS-IX-ACID)
009770                 TO WRC-ANOMIN (WS-IX-COL)
009780              MOVE TA-ANO-ACID-R (WS-IX-ACID)
009790                 TO WRC-ANOMAX (WS-IX-COL)
009800           ELSE
009810              IF TA-ANO-ACID-R (WS-IX-ACID) <
009820                 WRC-ANOMIN (WS-IX-COL)
009830                 MOVE TA-ANO-ACID-R (WS-IX-ACID)
009840                    TO WRC-ANOMIN (WS-IX-COL)
009850              END-IF
009860              IF TA-ANO-ACID-R (WS-IX-ACID) >
009870                 WRC-ANOMAX (WS-IX-COL)
009880                 MOVE TA-ANO-ACID-R (WS-IX-ACID)
009890                    TO WRC-ANOMAX (WS-IX-COL)
009900              END-IF
009910           END-IF
009920        END-IF
009930     END-IF
009940     .
009950*--------------------------------------------------------------*
009960*    TESTAR SE O ACIDENTE CORRENTE PERTENCE A COLUNA (CATEGORIA)
009970*--------------------------------------------------------------*
009980 094-TESTAR-CATEGORIA.
009990
010000     MOVE 'N' TO WS-SW-CATEGORIA
010010     IF WS-FILTRO-CATEGORIA = 1
010020        MOVE 'S' TO WS-SW-CATEGORIA
010030     END-IF
010040     IF WS-FILTRO-CATEGORIA = 2
010050        AND TA-TIPO-RELATO (WS-IX-ACID) = 'Fatal Crash'
010060        MOVE 'S' TO WS-SW-CATEGORIA
010070     END-IF
010080     IF WS-FILTRO-CATEGORIA = 3
010090        AND TA-TIPO-RELATO (WS-IX-ACID) = 'Injury Crash'
010100        MOVE 'S' TO WS-SW-CATEGORIA
010110     END-IF
010120     IF WS-FILTRO-CATEGORIA = 4
010130        AND TA-TIPO-RELATO (WS-IX-ACID) = 'Property Damage Crash'
010140        MOVE 'S' TO WS-SW-CATEGORIA
010150     END-IF
010160     IF WS-FILTRO-CATEGORIA = 5
010170        AND (TA-COLISAO-COD (WS-IX-ACID) = 3
010180             OR TA-COLISAO-COD (WS-IX-ACID) = 4
010190             OR TA-COLISAO-COD (WS-IX-ACID) = 5)
010200        MOVE 'S' TO WS-SW-CATEGORIA
010210     END-IF
010220     IF WS-FILTRO-CATEGORIA = 6
010230        AND (TA-COLISAO-COD (WS-IX-ACID) = 6
010240             OR TA-COLISAO-COD (WS-IX-ACID) = 7)
010250        MOVE 'S' TO WS-SW-CATEGORIA
010260     END-IF
010270     IF WS-FILTRO-CATEGORIA = 7
010280        AND (TA-COLISAO-COD (WS-IX-ACID) = 2
010290             OR TA-COLISAO-COD (WS-IX-ACID) = 5
010300             OR TA-COLISAO-COD (WS-IX-ACID) = 9
010310             OR TA-COLISAO-COD (WS-IX-ACID) = 10
010320             OR TA-COLISAO-COD (WS-IX-ACID) = 13
010330             OR TA-COLISAO-COD (WS-IX-ACID) = 14)
010340        MOVE 'S' TO WS-SW-CATEGORIA
010350     END-IF
010360     IF WS-FILTRO-CATEGORIA = 8
010370        AND TA-OBJFIXO-COD (WS-IX-ACID) > 0
010380        MOVE 'S' TO WS-SW-CATEGORIA
010390     END-IF
010400     IF WS-FILTRO-CATEGORIA = 9
010410        AND (TA-COLISAO-COD (WS-IX-ACID) = 12
010420             OR TA-COLISAO-COD (WS-IX-ACID) = 13
010430             OR TA-COLISAO-COD (WS-IX-ACID) = 14)
010440        MOVE 'S' TO WS-SW-CATEGORIA
010450     END-IF
010460     IF WS-FILTRO-CATEGORIA = 10
010470        AND (TA-COLISAO-COD (WS-IX-ACID) = 6
010480             OR TA-COLISAO-COD (WS-IX-ACID) = 15)
010490        MOVE 'S' TO WS-SW-CATEGORIA
010500     END-IF
010510     IF WS-FILTRO-CATEGORIA = 11
010520        AND (TA-EVENTO-COD1 (WS-IX-ACID) = 1
010530             OR TA-EVENTO-COD1 (WS-IX-ACID) = 2
010540             OR TA-EVENTO-COD2 (WS-IX-ACID) = 1
010550             OR TA-EVENTO-COD2 (WS-IX-ACID) = 2)
010560        MOVE 'S' TO WS-SW-CATEGORIA
010570     END-IF
010580     IF WS-FILTRO-CATEGORIA = 12
010590        AND (TA-EVENTO-COD1 (WS-IX-ACID) = 3
010600             OR TA-EVENTO-COD2 (WS-IX-ACID) = 3)
010610        MOVE 'S' TO WS-SW-CATEGORIA
010620     END-IF
010630*    CATEGORIA 13 = OUTROS - NAO RESOLVIDA NA FONTE, SEMPRE ZERO
010640     .
010650*--------------------------------------------------------------*
010660*    IMPRIMIR A TABELA DE RESULTADOS DE UM ESCOPO
010670*--------------------------------------------------------------*
010680 096-IMPRIME-RESULT.
010690
010700     PERFORM 097-IMPCAB-RESULT
010710
010720     MOVE 'ACIDENTES  ' TO LQ-ROTULO
010730     PERFORM 0961-MOVER-QTD
010740        VARYING WS-IX-COL FROM 1 BY 1 UNTIL WS-IX-COL > 13
010750     WRITE REG-RELATORIO FROM WS-LIN-RESULT-QTD
010760        AFTER ADVANCING 1 LINE
010770
010780     MOVE 'CMF        ' TO LD4-ROTULO
010790     PERFORM 0962-MOVER-CMF
010800        VARYING WS-IX-COL FROM 1 BY 1 UNTIL WS-IX-COL > 13
010810     WRITE REG-RELATORIO FROM WS-LIN-RESULT-D4
010820        AFTER ADVANCING 1 LINE
010830
010840     MOVE 'CRF        ' TO LD2-ROTULO
010850     PERFORM 0963-MOVER-CRF
010860        VARYING WS-IX-COL FROM 1 BY 1 UNTIL WS-IX-COL > 13
010870     WRITE REG-RELATORIO FROM WS-LIN-RESULT-D2
010880        AFTER ADVANCING 1 LINE
010890
010900     MOVE 'VARIACAO   ' TO LD4-ROTULO
010910     PERFORM 0964-MOVER-EXP
010920        VARYING WS-IX-COL FROM 1 BY 1 UNTIL WS-IX-COL > 13
010930     WRITE REG-RELATORIO FROM WS-LIN-RESULT-D4
010940        AFTER ADVANCING 1 LINE
010950
010960     MOVE 'REDUCAO/AN ' TO LD2-ROTULO
010970     PERFORM 0965-MOVER-ANR
010980        VARYING WS-IX-COL FROM 1 BY 1 UNTIL WS-IX-COL > 13
010990     WRITE REG-RELATORIO FROM WS-LIN-RESULT-D2
011000        AFTER ADVANCING 1 LINE
011010
011020     ADD 6 TO WS-CTLIN
011030     .
011040 0961-MOVER-QTD.
011050
011060     MOVE WRC-QTD (WS-IX-COL) TO LQ-VALOR-R (WS-IX-COL)
011070     .
011080 0962-MOVER-CMF.
011090
011100     MOVE WRC-CMF (WS-IX-COL) TO LD4-VALOR-R (WS-IX-COL)
011110     .
011120 0963-MOVER-CRF.
011130
011140     MOVE WRC-CRF (WS-IX-COL) TO LD2-VALOR-R (WS-IX-COL)
011150     .
011160 0964-MOVER-EXP.
011170
011180     MOVE WRC-EXP (WS-IX-COL) TO LD4-VALOR-R (WS-IX-COL)
011190     .
011200 0965-MOVER-ANR.
011210
011220     MOVE WRC-ANR (WS-IX-COL) TO LD2-VALOR-R (WS-IX-COL)
011230     .
011240 097-IMPCAB-RESULT.
011250
011260     ADD 1 TO WS-PAG-CAB
011270     MOVE WS-TITULO-ESTUDO TO CB1-TITULO
011280     MOVE WS-PAG-CAB       TO CB1-PAGINA
011290     WRITE REG-RELATORIO FROM WS-CAB1
011300        AFTER ADVANCING C01
011301     IF WS-FS-REL NOT = '00'
011302        MOVE 'ERRO NA GRAVACAO DO RELATORIO' TO WS-MSG
011303        MOVE WS-FS-REL                       TO WS-FS-MSG
011304        GO TO 999-ERRO
011305     END-IF
011310
011320     IF WS-FILTRO-DIRECAO = SPACE
011330        MOVE 'RESULTADOS - TOTAL' TO CB2-TEXTO
011340     ELSE
011350        IF WS-FILTRO-DIRECAO = 'N'
011360           MOVE 'RESULTADOS - NORTHBOUND' TO CB2-TEXTO
011370        ELSE
011380           IF WS-FILTRO-DIRECAO = 'S'
011390              MOVE 'RESULTADOS - SOUTHBOUND' TO CB2-TEXTO
011400           ELSE
011410              IF WS-FILTRO-DIRECAO = 'E'
011420                 MOVE 'RESULTADOS - EASTBOUND' TO CB2-TEXTO
011430              ELSE
011440                 MOVE 'RESULTADOS - WESTBOUND' TO CB2-TEXTO
011450              END-IF
011460           END-IF
011470        END-IF
011480     END-IF
011490     WRITE REG-RELATORIO FROM WS-CAB2
011500        AFTER ADVANCING 2 LINES
011510
011520     WRITE REG-RELATORIO FROM WS-LIN-COLUNAS
011530        AFTER ADVANCING 1 LINE
011540     WRITE REG-RELATORIO FROM WS-HIFEN
011550        AFTER ADVANCING 1 LINE
011560     MOVE 4 TO WS-CTLIN
011570     .
011580*--------------------------------------------------------------*
011590*    PROCEDIMENTOS FINAIS
011600*--------------------------------------------------------------*
011610 095-TERMINAR.
011620
011630     PERFORM 015-DATA-HORA
011640
011650     DISPLAY ' *----------------------------------------*'
011660     DISPLAY ' * TERMINO : ' WS-DTEDI ' AS ' WS-HREDI
011670     DISPLAY ' *----------------------------------------*'
011680
011690     CLOSE ACIDCMF
011700     CLOSE RELATORIO
011710     IF WS-FS-REL NOT = '00'
011720        MOVE 'ERRO AO FECHAR O RELATORIO' TO WS-MSG
011730        MOVE WS-FS-REL                    TO WS-FS-MSG
011740        GO TO 999-ERRO
011750     END-IF
011760
011770     DISPLAY ' *========================================*'
011780     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG014         *'
011790     DISPLAY ' *----------------------------------------*'
011800     DISPLAY ' * ACIDENTES LIDOS  - ACIDCMF   = ' WS-CTLIDO
011810     DISPLAY ' * REGRAS ECOADAS   - ARQREGRA  = ' WS-CTREGRA
011820     DISPLAY ' * PAGINAS IMPRESSAS- RELATORIO = ' WS-PAG-CAB
011830     DISPLAY ' *========================================*'
011840     DISPLAY ' *      TERMINO NORMAL DO CGPRG014         *'
011850     DISPLAY ' *----------------------------------------*'
011860     .
011870*--------------------------------------------------------------*
011880*    ROTINA DE ERRO
011890*--------------------------------------------------------------*
011900 999-ERRO.
011910
011920     DISPLAY ' *----------------------------------------*'
011930     DISPLAY ' *           PROGRAMA CANCELADO           *'
011940     DISPLAY ' *----------------------------------------*'
011950     DISPLAY ' * MENSAGEM    = ' WS-MSG
011960     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
011970     DISPLAY ' *----------------------------------------*'
011980     DISPLAY ' *       TERMINO ANORMAL DO CGPRG014       *'
011990     DISPLAY ' *----------------------------------------*'
012000     STOP RUN
012010     .
012020*---------------> FIM DO PROGRAMA CGPRG014 <-------------------*
